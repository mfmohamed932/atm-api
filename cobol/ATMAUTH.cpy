000100*-----------------------------------------------------------------
000200*ATMAUTH  -  LINKAGE FOR ATMVAUTH (AUTHENTICATION SERVICE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : PARAMETER RECORD PASSED TO ATMVAUTH BY THE ATM
000500*              BATCH DRIVER - CARD NUMBER AND PIN IN, AN
000600*              AUTHENTICATED FLAG AND ACCOUNT IDENTITY OUT.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* MOD.#   INIT   DATE        DESCRIPTION
001100* ------- ------ ----------  -----------------------------------
001200* ATM0003 RHT    22/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400 01  WK-C-AUTH-RECORD.
001500     05  WK-C-AUTH-INPUT.
001600         10  WK-C-AUTH-CARD-NUMBER    PIC X(16).
001700         10  WK-C-AUTH-PIN            PIC X(04).
001800     05  WK-C-AUTH-OUTPUT.
001900         10  WK-C-AUTH-AUTHENTICATED  PIC X(01).
002000             88  WK-C-AUTH-IS-YES         VALUE "Y".
002100             88  WK-C-AUTH-IS-NO          VALUE "N".
002200         10  WK-N-AUTH-ACCT-ID        PIC 9(09).
002300         10  WK-C-AUTH-CUSTOMER-NAME  PIC X(30).
002400         10  WK-C-AUTH-MESSAGE        PIC X(60).
