000100*-----------------------------------------------------------------
000200*ATMLIST  -  PRINT LINE LAYOUT FOR THE ATMLISTG HISTORY LISTING
000300*-----------------------------------------------------------------
000400*DESCRIPTION : ONE LINE PER TRANSACTION-RECORD ON THE OPTIONAL
000500*              TRANSACTION HISTORY LISTING PRODUCED BY ATMVHST.
000600*              NO CONTROL BREAKS OR TOTALS - A STRAIGHT LIST,
000700*              MOST RECENT TRANSACTION FIRST.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#   INIT   DATE        DESCRIPTION
001200* ------- ------ ----------  -----------------------------------
001300* ATM0012 RHT    28/03/1991  INITIAL VERSION.
001400*-----------------------------------------------------------------
001500 01  ATMLIST-LINE-AREA.
001600     05  ATMLIST-CTL                  PIC X(01).
001700     05  ATMLIST-TXN-ID                PIC 9(09).
001800     05  FILLER                        PIC X(02) VALUE SPACES.
001900     05  ATMLIST-TXN-TYPE               PIC X(15).
002000     05  FILLER                        PIC X(02) VALUE SPACES.
002100     05  ATMLIST-AMOUNT                PIC -(7)9.99.
002200     05  FILLER                        PIC X(02) VALUE SPACES.
002300     05  ATMLIST-BALANCE-AFTER         PIC -(7)9.99.
002400     05  FILLER                        PIC X(02) VALUE SPACES.
002500     05  ATMLIST-TIMESTAMP             PIC 9(14).
002600     05  FILLER                        PIC X(02) VALUE SPACES.
002700     05  ATMLIST-STATUS                 PIC X(10).
002800     05  FILLER                        PIC X(02) VALUE SPACES.
002900     05  ATMLIST-DESCRIPTION            PIC X(60).
003000     05  FILLER                        PIC X(08) VALUE SPACES.
