000100*-----------------------------------------------------------------
000200*ATMDPRQ  -  LINKAGE FOR ATMVDPI (DEPOSIT - INITIATE PHASE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : ACCOUNT ID AND AMOUNT IN; A TRANSACTION-RESULT
000500*              OUT.  INITIATE ONLY LOGS A PENDING TRANSACTION -
000600*              THE ACCOUNT MASTER IS NOT TOUCHED UNTIL COMPLETE.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* MOD.#   INIT   DATE        DESCRIPTION
001100* ------- ------ ----------  -----------------------------------
001200* ATM0008 RHT    25/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400 01  WK-C-DPRQ-RECORD.
001500     05  WK-C-DPRQ-INPUT.
001600         10  WK-N-DPRQ-ACCT-ID        PIC 9(09).
001700         10  WK-N-DPRQ-AMOUNT         PIC S9(09)V99.
001800     05  WK-C-DPRQ-OUTPUT.
001900         10  WK-C-DPRQ-ERROR-CD       PIC X(07).
002000         10  WK-N-DPRQ-TXN-ID         PIC 9(09).
002100         10  WK-C-DPRQ-TXN-TYPE       PIC X(15).
002200         10  WK-N-DPRQ-TXN-AMOUNT     PIC S9(09)V99.
002300         10  WK-N-DPRQ-BALANCE-AFTER  PIC S9(09)V99.
002400         10  WK-N-DPRQ-TIMESTAMP      PIC 9(14).
002500         10  WK-C-DPRQ-DESCRIPTION    PIC X(60).
002600         10  WK-C-DPRQ-STATUS         PIC X(10).
002700         10  WK-C-DPRQ-SUCCESS        PIC X(01).
002800         10  WK-C-DPRQ-MESSAGE        PIC X(60).
