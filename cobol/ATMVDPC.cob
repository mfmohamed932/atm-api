000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMVDPC.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DEPOSIT SERVICE - COMPLETE PHASE.  FINALIZES A
001200*               PENDING DEPOSIT TRANSACTION LOGGED BY ATMVDPI.
001300*               ON SUCCESS BOTH THE LEDGER BALANCE AND THE
001400*               AVAILABLE BALANCE ARE INCREMENTED BY THE
001500*               DEPOSITED AMOUNT.  FAILED AND DECLINED DEPOSITS
001600*               LEAVE BOTH BALANCES UNTOUCHED - NO RESERVATION
001700*               WAS EVER MADE AT INITIATE TIME FOR A DEPOSIT, SO
001800*               THERE IS NOTHING TO ROLL BACK.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* MOD.#   INIT   DATE        DESCRIPTION
002400* ------- ------ ----------  -----------------------------------
002500* ATM0009 MWT    25/03/1991  INITIAL VERSION.
002600* ATM0041 SFN    07/02/2006  PCR#2217 - FINAL STATUS UPPER-CASED
002700*                            BEFORE COMPARE, SAME FIX AS ATMVWDC.
002800*-----------------------------------------------------------------
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ATMACCTM  ASSIGN TO DATABASE-ATMACCTM
004100            ORGANIZATION IS RELATIVE
004200            ACCESS MODE IS RANDOM
004300            RELATIVE KEY IS WK-N-ACCTM-RRN
004400            FILE STATUS IS WK-C-FILE-STATUS.
004500
004600     SELECT ATMTRANH  ASSIGN TO DATABASE-ATMTRANH
004700            ORGANIZATION IS RELATIVE
004800            ACCESS MODE IS RANDOM
004900            RELATIVE KEY IS WK-N-TRANH-RRN
005000            FILE STATUS IS WK-C-FILE-STATUS2.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600 FD  ATMACCTM
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900 COPY ATMACCT.
006000
006100 FD  ATMTRANH
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400 COPY ATMTRAN.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM ATMVDPC   **".
007100
007200 01  WK-C-FILE-STATUS2               PIC X(02).
007300 COPY ATMFST.
007400
007500 01  WK-C-WORK-AREA.
007600     05  WK-N-ACCTM-RRN              PIC 9(09) COMP.
007700     05  WK-N-TRANH-RRN              PIC 9(09) COMP.
007800     05  WK-C-WORK-FINAL-STATUS      PIC X(10).
007900         88  WK-C-WORK-IS-SUCCESS        VALUE "SUCCESS".
008000         88  WK-C-WORK-IS-FAILED         VALUE "FAILED".
008100         88  WK-C-WORK-IS-DECLINED       VALUE "DECLINED".
008200         88  WK-C-WORK-IS-VALID-STATUS   VALUE "SUCCESS"
008300                                               "FAILED"
008400                                               "DECLINED".
008500
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900 COPY ATMDPCP.
009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-DPCP-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-OPEN-ATM-FILES
009600        THRU A099-OPEN-ATM-FILES-EX.
009700     IF  WK-C-DPCP-ERROR-CD = SPACES
009800         PERFORM B000-READ-TRANSACTION
009900            THRU B099-READ-TRANSACTION-EX
010000     END-IF.
010100     IF  WK-C-DPCP-ERROR-CD = SPACES
010200         PERFORM C000-READ-OWNING-ACCOUNT
010300            THRU C099-READ-OWNING-ACCOUNT-EX
010400     END-IF.
010500     IF  WK-C-DPCP-ERROR-CD = SPACES
010600         PERFORM D000-POST-FINAL-STATUS
010700            THRU D099-POST-FINAL-STATUS-EX
010800     END-IF.
010900     PERFORM Z000-CLOSE-ATM-FILES
011000        THRU Z099-CLOSE-ATM-FILES-EX.
011100 GOBACK.
011200
011300*---------------------------------------------------------------*
011400 A000-OPEN-ATM-FILES.
011500*---------------------------------------------------------------*
011600     MOVE SPACES                     TO WK-C-DPCP-ERROR-CD.
011700     OPEN I-O ATMACCTM ATMTRANH.
011800     IF  NOT WK-C-SUCCESSFUL
011900         MOVE "NOTFND"               TO WK-C-DPCP-ERROR-CD
012000     END-IF.
012100
012200     MOVE WK-C-DPCP-FINAL-STATUS     TO WK-C-WORK-FINAL-STATUS.
012300     INSPECT WK-C-WORK-FINAL-STATUS
012400             CONVERTING "abcdefghijklmnopqrstuvwxyz"
012500                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012600     IF  NOT WK-C-WORK-IS-VALID-STATUS
012700         MOVE "BADSTAT"              TO WK-C-DPCP-ERROR-CD
012800     END-IF.
012900
013000 A099-OPEN-ATM-FILES-EX.
013100     EXIT.
013200
013300*---------------------------------------------------------------*
013400 B000-READ-TRANSACTION.
013500*---------------------------------------------------------------*
013600     MOVE WK-N-DPCP-TXN-ID           TO WK-N-TRANH-RRN.
013700     READ ATMTRANH
013800         INVALID KEY
013900             MOVE "NOTFND"           TO WK-C-DPCP-ERROR-CD
014000     END-READ.
014100     IF  WK-C-DPCP-ERROR-CD = SPACES
014200         IF  NOT TXN-IS-PENDING
014300             MOVE "BADSTATE"         TO WK-C-DPCP-ERROR-CD
014400         END-IF
014500     END-IF.
014600     IF  WK-C-DPCP-ERROR-CD = SPACES
014700         IF  NOT TXN-IS-DEPOSIT
014800             MOVE "NOTDEP"           TO WK-C-DPCP-ERROR-CD
014900         END-IF
015000     END-IF.
015100
015200 B099-READ-TRANSACTION-EX.
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600 C000-READ-OWNING-ACCOUNT.
015700*---------------------------------------------------------------*
015800     MOVE TXN-ACCT-ID                TO WK-N-ACCTM-RRN.
015900     READ ATMACCTM
016000         INVALID KEY
016100             MOVE "NOTFND"           TO WK-C-DPCP-ERROR-CD
016200     END-READ.
016300
016400 C099-READ-OWNING-ACCOUNT-EX.
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800 D000-POST-FINAL-STATUS.
016900*---------------------------------------------------------------*
017000     EVALUATE TRUE
017100         WHEN WK-C-WORK-IS-SUCCESS
017200             ADD TXN-AMOUNT          TO ACCT-BALANCE
017300             ADD TXN-AMOUNT          TO ACCT-AVAILABLE-BALANCE
017400             REWRITE ATMACCT-RECORD-AREA
017500                 INVALID KEY
017600                     CONTINUE
017700             END-REWRITE
017800             MOVE ACCT-BALANCE       TO TXN-BALANCE-AFTER
017900             MOVE "Cash deposit completed"
018000                                      TO TXN-DESCRIPTION
018100         WHEN WK-C-WORK-IS-FAILED
018200             IF  WK-C-DPCP-REASON = SPACES
018300                 MOVE "ATM machine error - cash not accepted"
018400                                      TO TXN-DESCRIPTION
018500             ELSE
018600                 STRING "ATM Error: " WK-C-DPCP-REASON
018700                     DELIMITED BY SIZE INTO TXN-DESCRIPTION
018800             END-IF
018900         WHEN WK-C-WORK-IS-DECLINED
019000             IF  WK-C-DPCP-REASON = SPACES
019100                 MOVE "Deposit declined"
019200                                      TO TXN-DESCRIPTION
019300             ELSE
019400                 MOVE WK-C-DPCP-REASON
019500                                      TO TXN-DESCRIPTION
019600             END-IF
019700     END-EVALUATE.
019800
019900     MOVE WK-C-WORK-FINAL-STATUS     TO TXN-STATUS.
020000     REWRITE ATMTRAN-RECORD-AREA
020100         INVALID KEY
020200             CONTINUE
020300     END-REWRITE.
020400
020500     MOVE SPACES                     TO WK-C-DPCP-ERROR-CD.
020600     MOVE TXN-ID                     TO WK-N-DPCP-O-TXN-ID.
020700     MOVE TXN-TYPE                   TO WK-C-DPCP-TXN-TYPE.
020800     MOVE TXN-AMOUNT                 TO WK-N-DPCP-TXN-AMOUNT.
020900     MOVE TXN-BALANCE-AFTER          TO WK-N-DPCP-BALANCE-AFTER.
021000     MOVE TXN-TIMESTAMP              TO WK-N-DPCP-TIMESTAMP.
021100     MOVE TXN-DESCRIPTION            TO WK-C-DPCP-DESCRIPTION.
021200     MOVE TXN-STATUS                 TO WK-C-DPCP-STATUS.
021300     IF  WK-C-WORK-IS-SUCCESS
021400         MOVE "Y"                    TO WK-C-DPCP-SUCCESS
021500     ELSE
021600         MOVE "N"                    TO WK-C-DPCP-SUCCESS
021700     END-IF.
021800     MOVE TXN-DESCRIPTION            TO WK-C-DPCP-MESSAGE.
021900
022000 D099-POST-FINAL-STATUS-EX.
022100     EXIT.
022200
022300*---------------------------------------------------------------*
022400 Z000-CLOSE-ATM-FILES.
022500*---------------------------------------------------------------*
022600     CLOSE ATMACCTM ATMTRANH.
022700
022800 Z099-CLOSE-ATM-FILES-EX.
022900     EXIT.
023000
023100******************************************************************
023200************** END OF PROGRAM SOURCE -  ATMVDPC ****************
023300******************************************************************
