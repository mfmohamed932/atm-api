000100*-----------------------------------------------------------------
000200*ATMACCT  -  ACCOUNT MASTER RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*DESCRIPTION : ONE ACCOUNT MASTER RECORD PER ATM CARD-HOLDER
000500*              ACCOUNT.  RELATIVE RECORD NUMBER ON THE ATMACCTM
000600*              FILE EQUALS ACCT-ID, SO EVERY VERB ROUTINE CAN
000700*              GO DIRECTLY TO A GIVEN ACCOUNT WITHOUT AN INDEX.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#   INIT   DATE        DESCRIPTION
001200* ------- ------ ----------  -----------------------------------
001300* ATM0001 RHT    14/03/1991  INITIAL VERSION - CARD, PIN, BALANCE
001400*                            AND DAILY LIMIT FIELDS PER THE
001500*                            SWITCH VENDOR'S ACCOUNT EXTRACT.
001600* ATM0009 RHT    02/07/1993  ADDED ACCT-AVAILABLE-BALANCE SO A
001700*                            WITHDRAWAL CAN RESERVE FUNDS AT
001800*                            INITIATE TIME WITHOUT TOUCHING THE
001900*                            LEDGER BALANCE UNTIL COMPLETE.
002000* ATM0014 GKW    02/11/1998  Y2K - ACCT-LAST-WITHDRAWAL-DATE
002100*                            EXPANDED FROM YYMMDD TO CCYYMMDD.
002200* ATM0031 SFN    19/06/2004  ADDED THE FILLER RESERVE AT THE END
002300*                            OF THE RECORD SO A FUTURE FIELD DOES
002400*                            NOT FORCE A FILE CONVERSION.
002500*-----------------------------------------------------------------
002600 01  ATMACCT-RECORD-AREA.
002700     05  ATMACCT-RECORD               PIC X(116).
002800 01  ATMACCT-RECORD-DATA REDEFINES ATMACCT-RECORD-AREA.
002900     05  ACCT-ID                      PIC 9(09).
003000*                        SURROGATE ACCOUNT ID - ALSO THE RELATIVE
003100*                        RECORD NUMBER ON ATMACCTM
003200     05  ACCT-CARD-NUMBER             PIC X(16).
003300*                        16-DIGIT ATM CARD NUMBER
003400     05  ACCT-CARD-NUMBER-R REDEFINES ACCT-CARD-NUMBER.
003500         10  ACCT-CARD-MASKABLE       PIC X(12).
003600*                        FIRST 12 DIGITS - REPLACED BY MASKING
003700         10  ACCT-CARD-LAST-4         PIC X(04).
003800*                        LAST 4 DIGITS - SHOWN ON ANY DISPLAY
003900     05  ACCT-CUSTOMER-NAME           PIC X(30).
004000*                        CUSTOMER DISPLAY NAME
004100     05  ACCT-PIN                     PIC X(04).
004200*                        4-DIGIT PIN
004300     05  ACCT-BALANCE                 PIC S9(09)V99.
004400*                        ACTUAL LEDGER BALANCE
004500     05  ACCT-BALANCE-R REDEFINES ACCT-BALANCE.
004600         10  ACCT-BALANCE-WHOLE       PIC S9(09).
004700         10  ACCT-BALANCE-CENTS       PIC 99.
004800     05  ACCT-AVAILABLE-BALANCE       PIC S9(09)V99.
004900*                        BALANCE LESS AMOUNTS RESERVED BY
005000*                        PENDING WITHDRAWALS
005100     05  ACCT-DAILY-WITHDRAWAL-LIMIT  PIC S9(07)V99.
005200*                        MAXIMUM WITHDRAWABLE PER CALENDAR DAY
005300     05  ACCT-DAILY-WITHDRAWN-AMT     PIC S9(07)V99.
005400*                        AMOUNT ALREADY WITHDRAWN ON
005500*                        ACCT-LAST-WITHDRAWAL-DATE
005600     05  ACCT-LAST-WITHDRAWAL-DATE    PIC 9(08).
005700*                        CCYYMMDD OF LAST WITHDRAWAL, 0 = NEVER
005800     05  ACCT-LAST-WD-DATE-R REDEFINES ACCT-LAST-WITHDRAWAL-DATE.
005900         10  ACCT-LWD-CCYY            PIC 9(04).
006000         10  ACCT-LWD-MM              PIC 9(02).
006100         10  ACCT-LWD-DD              PIC 9(02).
006200     05  ACCT-ACTIVE-FLAG             PIC X(01).
006300         88  ACCT-IS-ACTIVE               VALUE "Y".
006400         88  ACCT-IS-INACTIVE             VALUE "N".
006500*                        "Y" = ACTIVE, "N" = INACTIVE/CLOSED
006600     05  FILLER                        PIC X(08) VALUE SPACES.
006700*                        RESERVE FOR FUTURE EXPANSION - ATM0031
