000100*-----------------------------------------------------------------
000200*ATMDLRR  -  LINKAGE FOR ATMXDLR (DAILY-LIMIT-RESET SHARED RULE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : PARAMETER RECORD PASSED TO ATMXDLR BY ATMVBAL AND
000500*              ATMVWDI.  CALLER PASSES THE ACCOUNT'S CURRENT
000600*              LAST-WITHDRAWAL-DATE, WITHDRAWN-AMOUNT AND DAILY
000700*              LIMIT; ATMXDLR RETURNS THE POST-RESET WITHDRAWN
000800*              AMOUNT, WHETHER A RESET OCCURRED, AND THE
000900*              REMAINING DAILY LIMIT.  ATMXDLR DOES NOT TOUCH
001000*              THE ACCOUNT MASTER ITSELF - THE CALLER REWRITES
001100*              IT IF WK-C-DLRR-RESET-OCCURRED = "Y".
001200*-----------------------------------------------------------------
001300* HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------------
001500* MOD.#   INIT   DATE        DESCRIPTION
001600* ------- ------ ----------  -----------------------------------
001700* ATM0005 RHT    23/03/1991  INITIAL VERSION - FACTORED OUT OF
001800*                            ATMVBAL SO ATMVWDI CAN SHARE THE
001900*                            SAME RESET RULE.
002000*-----------------------------------------------------------------
002100 01  WK-C-DLRR-RECORD.
002200     05  WK-C-DLRR-INPUT.
002300         10  WK-N-DLRR-LAST-WD-DATE   PIC 9(08).
002400         10  WK-N-DLRR-WITHDRAWN-AMT  PIC S9(07)V99.
002500         10  WK-N-DLRR-DAILY-LIMIT    PIC S9(07)V99.
002600         10  WK-N-DLRR-TODAY          PIC 9(08).
002700     05  WK-C-DLRR-OUTPUT.
002800         10  WK-C-DLRR-RESET-OCCURRED PIC X(01).
002900             88  WK-C-DLRR-RESET-YES      VALUE "Y".
003000             88  WK-C-DLRR-RESET-NO       VALUE "N".
003100         10  WK-N-DLRR-NEW-WITHDRAWN  PIC S9(07)V99.
003200         10  WK-N-DLRR-REMAIN-LIMIT   PIC S9(07)V99.
