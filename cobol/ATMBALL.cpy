000100*-----------------------------------------------------------------
000200*ATMBALL  -  LINKAGE FOR ATMVBAL (BALANCE SERVICE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : PARAMETER RECORD PASSED TO ATMVBAL - ACCOUNT ID
000500*              IN, THE MASKED BALANCE RESULT OUT.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* MOD.#   INIT   DATE        DESCRIPTION
001000* ------- ------ ----------  -----------------------------------
001100* ATM0004 RHT    22/03/1991  INITIAL VERSION.
001200* ATM0009 RHT    02/07/1993  ADDED WK-N-BALL-AVAIL-BALANCE AND
001300*                            WK-N-BALL-REMAIN-LIMIT TO MATCH THE
001400*                            TWO-PHASE WITHDRAWAL RESERVE.
001500*-----------------------------------------------------------------
001600 01  WK-C-BALL-RECORD.
001700     05  WK-C-BALL-INPUT.
001800         10  WK-N-BALL-ACCT-ID        PIC 9(09).
001900     05  WK-C-BALL-OUTPUT.
002000         10  WK-C-BALL-ERROR-CD       PIC X(07).
002100         10  WK-C-BALL-CARD-MASKED    PIC X(16).
002200         10  WK-C-BALL-CUSTOMER-NAME  PIC X(30).
002300         10  WK-N-BALL-BALANCE        PIC S9(09)V99.
002400         10  WK-N-BALL-AVAIL-BALANCE  PIC S9(09)V99.
002500         10  WK-N-BALL-DAILY-LIMIT    PIC S9(07)V99.
002600         10  WK-N-BALL-REMAIN-LIMIT   PIC S9(07)V99.
