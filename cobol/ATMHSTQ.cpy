000100*-----------------------------------------------------------------
000200*ATMHSTQ  -  LINKAGE FOR ATMVHST (TRANSACTION HISTORY SERVICE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : ACCOUNT ID IN; ATMVHST WRITES ONE PRINT LINE PER
000500*              MATCHING TRANSACTION TO THE ATMLISTG REPORT FILE
000600*              AND RETURNS THE COUNT LISTED AND AN ERROR CODE.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* MOD.#   INIT   DATE        DESCRIPTION
001100* ------- ------ ----------  -----------------------------------
001200* ATM0010 RHT    26/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400 01  WK-C-HSTQ-RECORD.
001500     05  WK-C-HSTQ-INPUT.
001600         10  WK-N-HSTQ-ACCT-ID        PIC 9(09).
001700     05  WK-C-HSTQ-OUTPUT.
001800         10  WK-C-HSTQ-ERROR-CD       PIC X(07).
001900         10  WK-N-HSTQ-LINES-LISTED   PIC 9(05) COMP-3.
