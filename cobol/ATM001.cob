000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATM001.
000500 AUTHOR.         RONALD H TAN.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  ATM SETTLEMENT DRIVER - THE NIGHTLY/INTRADAY JOB
001200*               STEP THAT READS TERMINAL REQUESTS FROM ATMREQF,
001300*               ONE REQUEST PER RECORD, AND CALLS THE MATCHING
001400*               VERB ROUTINE FOR EACH.  RESULTS ARE DISPLAYED TO
001500*               THE JOB LOG THE SAME WAY THIS SHOP HAS ALWAYS
001600*               REPORTED FILE-STATUS ERRORS - ONE DISPLAY LINE
001700*               PER OUTCOME, NO SPOOLED REPORT UNLESS THE
001800*               REQUEST IS A HIST REQUEST (WHICH ATMVHST PRINTS
001900*               ITSELF TO ATMLISTG).
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* MOD.#   INIT   DATE        DESCRIPTION
002500* ------- ------ ----------  -----------------------------------
002600* ATM0021 RHT    02/04/1991  INITIAL VERSION.
002700* ATM0022 MWT    03/04/1991  ADDED THE WDCP/DPCP CALL BRANCHES -
002800*                            FIRST CUT ONLY DROVE INITIATE.
002900* ATM0043 SFN    12/02/2007  PCR#2298 - START-OF-RUN BANNER NOW
003000*                            CALLS ATMXGSPA FOR THE LAST TXN/ACCT
003100*                            ID SO OPERATIONS CAN CONFIRM THE
003200*                            CONTROL FILE SURVIVED THE PREVIOUS
003300*                            RUN BEFORE THE JOB PROCESSES ANY
003400*                            REQUESTS.
003500* ATM0053 LMY    12/09/2014  PCR#4480 - UNRECOGNIZED REQ-TYPE
003600*                            VALUES NOW DISPLAY AND SKIP RATHER
003700*                            THAN ABEND THE WHOLE RUN - ONE BAD
003800*                            RECORD IN A BATCH OF THOUSANDS USED
003900*                            TO STOP THE ENTIRE SETTLEMENT JOB.
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ATMREQF   ASSIGN TO DATABASE-ATMREQF
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WK-C-FILE-STATUS.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000 FD  ATMREQF
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 COPY ATMREQF.
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM ATM001    **".
007000
007100 COPY ATMFST.
007200
007300 01  WK-C-WORK-AREA.
007400     05  WK-C-WORK-EOF-SW            PIC X(01) VALUE "N".
007500         88  WK-C-WORK-EOF                    VALUE "Y".
007600     05  WK-N-WORK-REQ-CTR           PIC 9(07) COMP-3 VALUE ZERO.
007700     05  WK-N-WORK-REQ-CTR-R REDEFINES WK-N-WORK-REQ-CTR.
007800         10  WK-N-WORK-REQ-CTR-HI    PIC 9(04).
007900         10  WK-N-WORK-REQ-CTR-LO    PIC 9(03).
008000
008100 COPY ATMGSPA.
008200 COPY ATMAUTH.
008300 COPY ATMBALL.
008400 COPY ATMWDRQ.
008500 COPY ATMWDCP.
008600 COPY ATMDPRQ.
008700 COPY ATMDPCP.
008800 COPY ATMHSTQ.
008900 EJECT
009000***********************
009100 PROCEDURE DIVISION.
009200***********************
009300 MAIN-MODULE.
009400     PERFORM A000-START-OF-RUN
009500        THRU A099-START-OF-RUN-EX.
009600     PERFORM B000-PROCESS-ONE-REQUEST
009700        THRU B099-PROCESS-ONE-REQUEST-EX
009800             UNTIL WK-C-WORK-EOF.
009900     PERFORM Z000-END-OF-RUN
010000        THRU Z099-END-OF-RUN-EX.
010100     STOP RUN.
010200
010300*---------------------------------------------------------------*
010400 A000-START-OF-RUN.
010500*---------------------------------------------------------------*
010600     CALL "ATMXGSPA" USING WK-C-GSPA-RECORD.
010700     DISPLAY "ATM001 - ATM SETTLEMENT DRIVER STARTING".
010800     DISPLAY "ATM001 - RUN DATE          : "
010900             WK-N-GSPA-TODAY-CCYYMMDD.
011000     DISPLAY "ATM001 - LAST TXN ID USED  : "
011100             WK-N-GSPA-LAST-TXN-ID.
011200     DISPLAY "ATM001 - LAST ACCT ID SEEN : "
011300             WK-N-GSPA-LAST-ACCT-ID.
011400
011500     OPEN INPUT ATMREQF.
011600     IF  NOT WK-C-SUCCESSFUL
011700         MOVE "Y"                    TO WK-C-WORK-EOF-SW
011800     ELSE
011900         PERFORM B900-READ-NEXT-REQUEST
012000            THRU B900-READ-NEXT-REQUEST-EX
012100     END-IF.
012200
012300 A099-START-OF-RUN-EX.
012400     EXIT.
012500
012600*---------------------------------------------------------------*
012700 B000-PROCESS-ONE-REQUEST.
012800*---------------------------------------------------------------*
012900     ADD 1 TO WK-N-WORK-REQ-CTR.
013000
013100     EVALUATE TRUE
013200         WHEN REQ-IS-AUTH
013300             PERFORM C100-CALL-ATMVAUTH
013400                THRU C100-CALL-ATMVAUTH-EX
013500         WHEN REQ-IS-BALANCE
013600             PERFORM C200-CALL-ATMVBAL
013700                THRU C200-CALL-ATMVBAL-EX
013800         WHEN REQ-IS-WITHDRAW-INIT
013900             PERFORM C300-CALL-ATMVWDI
014000                THRU C300-CALL-ATMVWDI-EX
014100         WHEN REQ-IS-WITHDRAW-COMPL
014200             PERFORM C400-CALL-ATMVWDC
014300                THRU C400-CALL-ATMVWDC-EX
014400         WHEN REQ-IS-DEPOSIT-INIT
014500             PERFORM C500-CALL-ATMVDPI
014600                THRU C500-CALL-ATMVDPI-EX
014700         WHEN REQ-IS-DEPOSIT-COMPL
014800             PERFORM C600-CALL-ATMVDPC
014900                THRU C600-CALL-ATMVDPC-EX
015000         WHEN REQ-IS-HISTORY
015100             PERFORM C700-CALL-ATMVHST
015200                THRU C700-CALL-ATMVHST-EX
015300         WHEN OTHER
015400             DISPLAY "ATM001 - UNRECOGNIZED REQ-TYPE SKIPPED : "
015500                     REQ-TYPE
015600     END-EVALUATE.
015700
015800     PERFORM B900-READ-NEXT-REQUEST
015900        THRU B900-READ-NEXT-REQUEST-EX.
016000
016100 B099-PROCESS-ONE-REQUEST-EX.
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500 B900-READ-NEXT-REQUEST.
016600*---------------------------------------------------------------*
016700     READ ATMREQF
016800         AT END
016900             MOVE "Y"                TO WK-C-WORK-EOF-SW
017000     END-READ.
017100
017200 B900-READ-NEXT-REQUEST-EX.
017300     EXIT.
017400
017500*---------------------------------------------------------------*
017600 C100-CALL-ATMVAUTH.
017700*---------------------------------------------------------------*
017800     MOVE REQ-CARD-NUMBER            TO WK-C-AUTH-CARD-NUMBER.
017900     MOVE REQ-PIN                    TO WK-C-AUTH-PIN.
018000     CALL "ATMVAUTH" USING WK-C-AUTH-RECORD.
018100     DISPLAY "ATM001 - AUTH RESULT : " WK-C-AUTH-AUTHENTICATED
018200             " " WK-C-AUTH-MESSAGE.
018300
018400 C100-CALL-ATMVAUTH-EX.
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800 C200-CALL-ATMVBAL.
018900*---------------------------------------------------------------*
019000     MOVE REQ-ACCT-ID                TO WK-N-BALL-ACCT-ID.
019100     CALL "ATMVBAL" USING WK-C-BALL-RECORD.
019200     DISPLAY "ATM001 - BALANCE RESULT : " WK-C-BALL-ERROR-CD
019300             " " WK-N-BALL-BALANCE.
019400
019500 C200-CALL-ATMVBAL-EX.
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900 C300-CALL-ATMVWDI.
020000*---------------------------------------------------------------*
020100     MOVE REQ-ACCT-ID                TO WK-N-WDRQ-ACCT-ID.
020200     MOVE REQ-AMOUNT                 TO WK-N-WDRQ-AMOUNT.
020300     CALL "ATMVWDI" USING WK-C-WDRQ-RECORD.
020400     DISPLAY "ATM001 - WITHDRAW INITIATE : " WK-C-WDRQ-ERROR-CD
020500             " " WK-N-WDRQ-TXN-ID " " WK-C-WDRQ-MESSAGE.
020600
020700 C300-CALL-ATMVWDI-EX.
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100 C400-CALL-ATMVWDC.
021200*---------------------------------------------------------------*
021300     MOVE REQ-TXN-ID                 TO WK-N-WDCP-TXN-ID.
021400     MOVE REQ-FINAL-STATUS           TO WK-C-WDCP-FINAL-STATUS.
021500     MOVE REQ-REASON                 TO WK-C-WDCP-REASON.
021600     CALL "ATMVWDC" USING WK-C-WDCP-RECORD.
021700     DISPLAY "ATM001 - WITHDRAW COMPLETE : " WK-C-WDCP-ERROR-CD
021800             " " WK-C-WDCP-MESSAGE.
021900
022000 C400-CALL-ATMVWDC-EX.
022100     EXIT.
022200
022300*---------------------------------------------------------------*
022400 C500-CALL-ATMVDPI.
022500*---------------------------------------------------------------*
022600     MOVE REQ-ACCT-ID                TO WK-N-DPRQ-ACCT-ID.
022700     MOVE REQ-AMOUNT                 TO WK-N-DPRQ-AMOUNT.
022800     CALL "ATMVDPI" USING WK-C-DPRQ-RECORD.
022900     DISPLAY "ATM001 - DEPOSIT INITIATE : " WK-C-DPRQ-ERROR-CD
023000             " " WK-N-DPRQ-TXN-ID " " WK-C-DPRQ-MESSAGE.
023100
023200 C500-CALL-ATMVDPI-EX.
023300     EXIT.
023400
023500*---------------------------------------------------------------*
023600 C600-CALL-ATMVDPC.
023700*---------------------------------------------------------------*
023800     MOVE REQ-TXN-ID                 TO WK-N-DPCP-TXN-ID.
023900     MOVE REQ-FINAL-STATUS           TO WK-C-DPCP-FINAL-STATUS.
024000     MOVE REQ-REASON                 TO WK-C-DPCP-REASON.
024100     CALL "ATMVDPC" USING WK-C-DPCP-RECORD.
024200     DISPLAY "ATM001 - DEPOSIT COMPLETE : " WK-C-DPCP-ERROR-CD
024300             " " WK-C-DPCP-MESSAGE.
024400
024500 C600-CALL-ATMVDPC-EX.
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900 C700-CALL-ATMVHST.
025000*---------------------------------------------------------------*
025100     MOVE REQ-ACCT-ID                TO WK-N-HSTQ-ACCT-ID.
025200     CALL "ATMVHST" USING WK-C-HSTQ-RECORD.
025300     DISPLAY "ATM001 - HISTORY LISTED : " WK-C-HSTQ-ERROR-CD
025400             " " WK-N-HSTQ-LINES-LISTED " LINES".
025500
025600 C700-CALL-ATMVHST-EX.
025700     EXIT.
025800
025900*---------------------------------------------------------------*
026000 Z000-END-OF-RUN.
026100*---------------------------------------------------------------*
026200     CLOSE ATMREQF.
026300     DISPLAY "ATM001 - REQUESTS PROCESSED : " WK-N-WORK-REQ-CTR.
026400     DISPLAY "ATM001 - ATM SETTLEMENT DRIVER ENDING".
026500
026600 Z099-END-OF-RUN-EX.
026700     EXIT.
026800
026900******************************************************************
027000************** END OF PROGRAM SOURCE -  ATM001 *****************
027100******************************************************************
