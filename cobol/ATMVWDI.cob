000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMVWDI.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   24 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  WITHDRAWAL SERVICE - INITIATE PHASE.  VALIDATES
001200*               THE ACCOUNT IS ACTIVE, HAS SUFFICIENT AVAILABLE
001300*               BALANCE AND IS WITHIN ITS DAILY WITHDRAWAL LIMIT,
001400*               THEN RESERVES THE FUNDS AGAINST THE AVAILABLE
001500*               BALANCE AND LOGS A PENDING TRANSACTION.  THE
001600*               LEDGER BALANCE ITSELF IS NOT TOUCHED UNTIL THE
001700*               COMPLETE PHASE (ATMVWDC) POSTS IT.  EVERY PATH
001800*               THROUGH THIS ROUTINE EXCEPT ACCOUNT-NOT-FOUND
001900*               LOGS A TRANSACTION RECORD, EVEN WHEN DECLINED.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* MOD.#   INIT   DATE        DESCRIPTION
002500* ------- ------ ----------  -----------------------------------
002600* ATM0006 MWT    24/03/1991  INITIAL VERSION.
002700* ATM0007 RHT    24/03/1991  ADDED THE ATMCTLF CONTROL FILE FOR
002800*                            SEQUENTIAL TRANSACTION-ID ASSIGNMENT
002900*                            - PREVIOUSLY TXN-ID WAS PASSED IN BY
003000*                            THE CALLER, WHICH LET TWO ATMS
003100*                            COLLIDE ON THE SAME ID.
003200* ATM0017 GKW    18/01/1999  Y2K - DAILY-LIMIT-RESET NOW SHARES
003300*                            THE 8-DIGIT CCYYMMDD FIELD FROM
003400*                            ATMDTE THROUGHOUT.
003500* ATM0039 SFN    06/02/2006  PCR#2216 - DECLINED WITHDRAWALS NOW
003600*                            LOG A TRANSACTION RECORD (THEY WERE
003700*                            SILENTLY DROPPED BEFORE), MATCHING
003800*                            THE SWITCH VENDOR'S AUDIT
003900*                            REQUIREMENT.
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ATMACCTM  ASSIGN TO DATABASE-ATMACCTM
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE IS RANDOM
005500            RELATIVE KEY IS WK-N-ACCTM-RRN
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700
005800     SELECT ATMTRANH  ASSIGN TO DATABASE-ATMTRANH
005900            ORGANIZATION IS RELATIVE
006000            ACCESS MODE IS RANDOM
006100            RELATIVE KEY IS WK-N-TRANH-RRN
006200            FILE STATUS IS WK-C-FILE-STATUS2.
006300
006400     SELECT ATMCTLF   ASSIGN TO DATABASE-ATMCTLF
006500            ORGANIZATION IS RELATIVE
006600            ACCESS MODE IS RANDOM
006700            RELATIVE KEY IS WK-N-CTLF-RRN
006800            FILE STATUS IS WK-C-FILE-STATUS3.
006900
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400 FD  ATMACCTM
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 COPY ATMACCT.
007800
007900 FD  ATMTRANH
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 COPY ATMTRAN.
008300
008400 FD  ATMCTLF
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY ATMCTLR.
008800
008900*************************
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01  FILLER                          PIC X(24)        VALUE
009300     "** PROGRAM ATMVWDI   **".
009400
009500 01  WK-C-FILE-STATUS2               PIC X(02).
009600 01  WK-C-FILE-STATUS3                PIC X(02).
009700 COPY ATMFST.
009800
009900 01  WK-C-DATE-WORK-AREA.
010000     COPY ATMDTE.
010100
010200 01  WK-C-WORK-AREA.
010300     05  WK-N-ACCTM-RRN              PIC 9(09) COMP.
010400     05  WK-N-TRANH-RRN              PIC 9(09) COMP.
010500     05  WK-N-CTLF-RRN               PIC 9(09) COMP VALUE 1.
010600     05  WK-N-WORK-SUM               PIC S9(09)V99 COMP-3.
010700     05  WK-C-WORK-TIME-FULL         PIC 9(08).
010800     05  WK-C-WDRQ-DESCR-HOLD        PIC X(60).
010900
011000 COPY ATMDLRR.
011100
011200*****************
011300 LINKAGE SECTION.
011400*****************
011500 COPY ATMWDRQ.
011600 EJECT
011700********************************************
011800 PROCEDURE DIVISION USING WK-C-WDRQ-RECORD.
011900********************************************
012000 MAIN-MODULE.
012100     PERFORM A000-OPEN-ATM-FILES
012200        THRU A099-OPEN-ATM-FILES-EX.
012300     IF  WK-C-WDRQ-ERROR-CD = SPACES
012400         PERFORM B000-READ-ACCOUNT-RECORD
012500            THRU B099-READ-ACCOUNT-RECORD-EX
012600     END-IF.
012700     IF  WK-C-WDRQ-ERROR-CD = SPACES
012800         PERFORM C000-VALIDATE-AND-RESERVE
012900            THRU C099-VALIDATE-AND-RESERVE-EX
013000     END-IF.
013100     PERFORM Z000-CLOSE-ATM-FILES
013200        THRU Z099-CLOSE-ATM-FILES-EX.
013300 GOBACK.
013400
013500*---------------------------------------------------------------*
013600 A000-OPEN-ATM-FILES.
013700*---------------------------------------------------------------*
013800     MOVE SPACES                     TO WK-C-WDRQ-ERROR-CD.
013900     OPEN I-O ATMACCTM ATMTRANH ATMCTLF.
014000     IF  NOT WK-C-SUCCESSFUL
014100         MOVE "NOTFND"               TO WK-C-WDRQ-ERROR-CD
014200     END-IF.
014300
014400 A099-OPEN-ATM-FILES-EX.
014500     EXIT.
014600
014700*---------------------------------------------------------------*
014800 B000-READ-ACCOUNT-RECORD.
014900*---------------------------------------------------------------*
015000     MOVE WK-N-WDRQ-ACCT-ID          TO WK-N-ACCTM-RRN.
015100     READ ATMACCTM
015200         INVALID KEY
015300             MOVE "NOTFND"           TO WK-C-WDRQ-ERROR-CD
015400     END-READ.
015500
015600 B099-READ-ACCOUNT-RECORD-EX.
015700     EXIT.
015800
015900*---------------------------------------------------------------*
016000 C000-VALIDATE-AND-RESERVE.
016100*---------------------------------------------------------------*
016200     ACCEPT WK-C-CURR-CCYYMMDD       FROM DATE YYYYMMDD.
016300     MOVE WK-C-CURR-CCYYMMDD         TO WK-C-TODAY-CCYYMMDD.
016400     ACCEPT WK-C-WORK-TIME-FULL      FROM TIME.
016500     MOVE WK-C-WORK-TIME-FULL(1:6)   TO WK-C-CURR-HHMMSS.
016600     MOVE WK-C-CURRENT-DATE-TIME(1:14) TO WK-C-NOW-TIMESTAMP.
016700
016800     PERFORM C900-ASSIGN-NEXT-TXN-ID
016900        THRU C900-ASSIGN-NEXT-TXN-ID-EX.
017000
017100     IF  NOT ACCT-IS-ACTIVE
017200         PERFORM C800-LOG-FAILED-TRANSACTION
017300            THRU C800-LOG-FAILED-TRANSACTION-EX
017400         GO TO C099-VALIDATE-AND-RESERVE-EX
017500     END-IF.
017600
017700     MOVE ACCT-LAST-WITHDRAWAL-DATE  TO WK-N-DLRR-LAST-WD-DATE.
017800     MOVE ACCT-DAILY-WITHDRAWN-AMT   TO WK-N-DLRR-WITHDRAWN-AMT.
017900     MOVE ACCT-DAILY-WITHDRAWAL-LIMIT
018000                                      TO WK-N-DLRR-DAILY-LIMIT.
018100     MOVE WK-C-TODAY-CCYYMMDD        TO WK-N-DLRR-TODAY.
018200     CALL "ATMXDLR" USING WK-C-DLRR-RECORD.
018300     IF  WK-C-DLRR-RESET-YES
018400         MOVE WK-N-DLRR-NEW-WITHDRAWN
018500                                      TO ACCT-DAILY-WITHDRAWN-AMT
018600     END-IF.
018700
018800     IF  ACCT-AVAILABLE-BALANCE < WK-N-WDRQ-AMOUNT
018900         PERFORM C700-LOG-DECLINED-TRANSACTION
019000            THRU C700-LOG-DECLINED-TRANSACTION-EX
019100         MOVE "Insufficient funds available"
019200                                      TO WK-C-WDRQ-DESCR-HOLD
019300         GO TO C099-VALIDATE-AND-RESERVE-EX
019400     END-IF.
019500
019600     COMPUTE WK-N-WORK-SUM =
019700             ACCT-DAILY-WITHDRAWN-AMT + WK-N-WDRQ-AMOUNT.
019800     IF  WK-N-WORK-SUM > ACCT-DAILY-WITHDRAWAL-LIMIT
019900         PERFORM C700-LOG-DECLINED-TRANSACTION
020000            THRU C700-LOG-DECLINED-TRANSACTION-EX
020100         MOVE "Daily withdrawal limit exceeded"
020200                                      TO WK-C-WDRQ-DESCR-HOLD
020300         GO TO C099-VALIDATE-AND-RESERVE-EX
020400     END-IF.
020500
020600     SUBTRACT WK-N-WDRQ-AMOUNT FROM ACCT-AVAILABLE-BALANCE.
020700     REWRITE ATMACCT-RECORD-AREA
020800         INVALID KEY
020900             CONTINUE
021000     END-REWRITE.
021100
021200     MOVE TXN-ID                     TO WK-N-TRANH-RRN.
021300     MOVE WK-N-WDRQ-ACCT-ID          TO TXN-ACCT-ID.
021400     MOVE "WITHDRAWAL"               TO TXN-TYPE.
021500     MOVE WK-N-WDRQ-AMOUNT           TO TXN-AMOUNT.
021600     COMPUTE TXN-BALANCE-AFTER = ACCT-BALANCE - WK-N-WDRQ-AMOUNT.
021700     MOVE WK-C-NOW-TIMESTAMP         TO TXN-TIMESTAMP.
021800     MOVE "Withdrawal initiated"     TO TXN-DESCRIPTION.
021900     MOVE "PENDING"                  TO TXN-STATUS.
022000     WRITE ATMTRAN-RECORD-AREA
022100         INVALID KEY
022200             CONTINUE
022300     END-WRITE.
022400
022500     MOVE SPACES                     TO WK-C-WDRQ-ERROR-CD.
022600     MOVE TXN-ID                     TO WK-N-WDRQ-TXN-ID.
022700     MOVE TXN-TYPE                   TO WK-C-WDRQ-TXN-TYPE.
022800     MOVE TXN-AMOUNT                 TO WK-N-WDRQ-TXN-AMOUNT.
022900     MOVE TXN-BALANCE-AFTER          TO WK-N-WDRQ-BALANCE-AFTER.
023000     MOVE TXN-TIMESTAMP              TO WK-N-WDRQ-TIMESTAMP.
023100     MOVE TXN-DESCRIPTION            TO WK-C-WDRQ-DESCRIPTION.
023200     MOVE TXN-STATUS                 TO WK-C-WDRQ-STATUS.
023300     MOVE "N"                        TO WK-C-WDRQ-SUCCESS.
023400     MOVE "Transaction initiated - please proceed with ATM operation"
023500                                      TO WK-C-WDRQ-MESSAGE.
023600
023700 C099-VALIDATE-AND-RESERVE-EX.
023800     EXIT.
023900
024000*---------------------------------------------------------------*
024100 C700-LOG-DECLINED-TRANSACTION.
024200*---------------------------------------------------------------*
024300     MOVE TXN-ID                     TO WK-N-TRANH-RRN.
024400     MOVE WK-N-WDRQ-ACCT-ID          TO TXN-ACCT-ID.
024500     MOVE "WITHDRAWAL"               TO TXN-TYPE.
024600     MOVE WK-N-WDRQ-AMOUNT           TO TXN-AMOUNT.
024700     MOVE ACCT-BALANCE               TO TXN-BALANCE-AFTER.
024800     MOVE WK-C-NOW-TIMESTAMP         TO TXN-TIMESTAMP.
024900     MOVE WK-C-WDRQ-DESCR-HOLD       TO TXN-DESCRIPTION.
025000     MOVE "DECLINED"                 TO TXN-STATUS.
025100     WRITE ATMTRAN-RECORD-AREA
025200         INVALID KEY
025300             CONTINUE
025400     END-WRITE.
025500
025600     MOVE SPACES                     TO WK-C-WDRQ-ERROR-CD.
025700     MOVE TXN-ID                     TO WK-N-WDRQ-TXN-ID.
025800     MOVE TXN-TYPE                   TO WK-C-WDRQ-TXN-TYPE.
025900     MOVE TXN-AMOUNT                 TO WK-N-WDRQ-TXN-AMOUNT.
026000     MOVE TXN-BALANCE-AFTER          TO WK-N-WDRQ-BALANCE-AFTER.
026100     MOVE TXN-TIMESTAMP              TO WK-N-WDRQ-TIMESTAMP.
026200     MOVE TXN-DESCRIPTION            TO WK-C-WDRQ-DESCRIPTION.
026300     MOVE TXN-STATUS                 TO WK-C-WDRQ-STATUS.
026400     MOVE "N"                        TO WK-C-WDRQ-SUCCESS.
026500     MOVE TXN-DESCRIPTION            TO WK-C-WDRQ-MESSAGE.
026600
026700 C700-LOG-DECLINED-TRANSACTION-EX.
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 C800-LOG-FAILED-TRANSACTION.
027200*---------------------------------------------------------------*
027300     MOVE TXN-ID                     TO WK-N-TRANH-RRN.
027400     MOVE WK-N-WDRQ-ACCT-ID          TO TXN-ACCT-ID.
027500     MOVE "WITHDRAWAL"               TO TXN-TYPE.
027600     MOVE WK-N-WDRQ-AMOUNT           TO TXN-AMOUNT.
027700     MOVE ACCT-BALANCE               TO TXN-BALANCE-AFTER.
027800     MOVE WK-C-NOW-TIMESTAMP         TO TXN-TIMESTAMP.
027900     MOVE "Account is not active"    TO TXN-DESCRIPTION.
028000     MOVE "FAILED"                   TO TXN-STATUS.
028100     WRITE ATMTRAN-RECORD-AREA
028200         INVALID KEY
028300             CONTINUE
028400     END-WRITE.
028500
028600     MOVE SPACES                     TO WK-C-WDRQ-ERROR-CD.
028700     MOVE TXN-ID                     TO WK-N-WDRQ-TXN-ID.
028800     MOVE TXN-TYPE                   TO WK-C-WDRQ-TXN-TYPE.
028900     MOVE TXN-AMOUNT                 TO WK-N-WDRQ-TXN-AMOUNT.
029000     MOVE TXN-BALANCE-AFTER          TO WK-N-WDRQ-BALANCE-AFTER.
029100     MOVE TXN-TIMESTAMP              TO WK-N-WDRQ-TIMESTAMP.
029200     MOVE TXN-DESCRIPTION            TO WK-C-WDRQ-DESCRIPTION.
029300     MOVE TXN-STATUS                 TO WK-C-WDRQ-STATUS.
029400     MOVE "N"                        TO WK-C-WDRQ-SUCCESS.
029500     MOVE TXN-DESCRIPTION            TO WK-C-WDRQ-MESSAGE.
029600
029700 C800-LOG-FAILED-TRANSACTION-EX.
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100 C900-ASSIGN-NEXT-TXN-ID.
030200*---------------------------------------------------------------*
030300     READ ATMCTLF
030400         INVALID KEY
030500             MOVE ZERO               TO CTLR-LAST-TXN-ID
030600                                         CTLR-LAST-ACCT-ID
030700     END-READ.
030800     ADD 1 TO CTLR-LAST-TXN-ID.
030900     MOVE CTLR-LAST-TXN-ID           TO TXN-ID.
031000     REWRITE ATMCTLR-RECORD-AREA
031100         INVALID KEY
031200             WRITE ATMCTLR-RECORD-AREA
031300     END-REWRITE.
031400
031500 C900-ASSIGN-NEXT-TXN-ID-EX.
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900 Z000-CLOSE-ATM-FILES.
032000*---------------------------------------------------------------*
032100     CLOSE ATMACCTM ATMTRANH ATMCTLF.
032200
032300 Z099-CLOSE-ATM-FILES-EX.
032400     EXIT.
032500
032600******************************************************************
032700************** END OF PROGRAM SOURCE -  ATMVWDI ****************
032800******************************************************************
