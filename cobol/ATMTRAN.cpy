000100*-----------------------------------------------------------------
000200*ATMTRAN  -  TRANSACTION HISTORY RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*DESCRIPTION : ONE RECORD PER ATTEMPTED ATM TRANSACTION - LOGGED
000500*              WHETHER THE TRANSACTION SUCCEEDS, FAILS OR IS
000600*              DECLINED.  RELATIVE RECORD NUMBER ON ATMTRANH
000700*              EQUALS TXN-ID, SO COMPLETE CAN GO STRAIGHT TO THE
000800*              PENDING RECORD IT NEEDS TO FINALIZE.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* MOD.#   INIT   DATE        DESCRIPTION
001300* ------- ------ ----------  -----------------------------------
001400* ATM0002 RHT    21/03/1991  INITIAL VERSION.
001500* ATM0014 GKW    02/11/1998  Y2K - TXN-TIMESTAMP EXPANDED FROM
001600*                            YYMMDDHHMMSS (12) TO CCYYMMDDHHMMSS
001700*                            (14).
001800* ATM0031 SFN    19/06/2004  ADDED THE FILLER RESERVE AT THE END
001900*                            OF THE RECORD TO MATCH ATMACCT.
002000*-----------------------------------------------------------------
002100 01  ATMTRAN-RECORD-AREA.
002200     05  ATMTRAN-RECORD               PIC X(150).
002300 01  ATMTRAN-RECORD-DATA REDEFINES ATMTRAN-RECORD-AREA.
002400     05  TXN-ID                       PIC 9(09).
002500*                        SURROGATE TRANSACTION ID, ASSIGNED
002600*                        SEQUENTIALLY - ALSO THE RELATIVE RECORD
002700*                        NUMBER ON ATMTRANH
002800     05  TXN-ACCT-ID                  PIC 9(09).
002900*                        FOREIGN KEY TO ACCT-ID ON ATMACCTM
003000     05  TXN-TYPE                     PIC X(15).
003100         88  TXN-IS-WITHDRAWAL            VALUE "WITHDRAWAL".
003200         88  TXN-IS-DEPOSIT                VALUE "DEPOSIT".
003300         88  TXN-IS-BALANCE-INQUIRY        VALUE "BALANCE-INQUIRY".
003400     05  TXN-AMOUNT                   PIC S9(09)V99.
003500*                        TRANSACTION AMOUNT
003600     05  TXN-BALANCE-AFTER            PIC S9(09)V99.
003700*                        ACCT-BALANCE AS OF COMPLETION/FAILURE
003800     05  TXN-TIMESTAMP                PIC 9(14).
003900*                        CCYYMMDDHHMMSS
004000     05  TXN-TIMESTAMP-R REDEFINES TXN-TIMESTAMP.
004100         10  TXN-TS-CCYYMMDD          PIC 9(08).
004200         10  TXN-TS-HHMMSS            PIC 9(06).
004300     05  TXN-DESCRIPTION              PIC X(60).
004400*                        FREE-TEXT NOTE
004500     05  TXN-STATUS                   PIC X(10).
004600         88  TXN-IS-PENDING                VALUE "PENDING".
004700         88  TXN-IS-SUCCESS                VALUE "SUCCESS".
004800         88  TXN-IS-FAILED                 VALUE "FAILED".
004900         88  TXN-IS-DECLINED               VALUE "DECLINED".
005000     05  FILLER                        PIC X(11) VALUE SPACES.
005100*                        RESERVE FOR FUTURE EXPANSION - ATM0031
