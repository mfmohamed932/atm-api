000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMXGSPA.
000500 AUTHOR.         RONALD H TAN.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   29 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE JOB CONTROL VALUES
001200*               (TODAY'S DATE, THE LAST TRANSACTION ID AND THE
001300*               LAST ACCOUNT ID ASSIGNED) FROM THE ATMCTLF
001400*               CONTROL FILE FOR THE DRIVER'S START-OF-RUN
001500*               BANNER.  IT DOES NOT ADVANCE ANY COUNTER - THAT
001600*               IS THE JOB OF THE VERB ROUTINES THEMSELVES
001700*               (ATMVWDI/ATMVDPI) AT INITIATE TIME.
001800*NOTE        :  ADAPTED FROM THE SWITCH'S GENERAL SYSTEM
001900*               PARAMETER LOOKUP ROUTINE.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* MOD.#   INIT   DATE        DESCRIPTION
002500* ------- ------ ----------  -----------------------------------
002600* ATM0013 RHT    29/03/1991  INITIAL VERSION - COPIED FROM THE
002700*                            SWITCH'S TFSGSYSPA LOOKUP ROUTINE
002800*                            AND RE-POINTED AT ATMCTLF.
002900* ATM0020 GKW    18/01/1999  Y2K - WK-N-GSPA-TODAY-CCYYMMDD NOW
003000*                            8-DIGIT.
003100*-----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ATMCTLF   ASSIGN TO DATABASE-ATMCTLF
004400            ORGANIZATION IS RELATIVE
004500            ACCESS MODE IS RANDOM
004600            RELATIVE KEY IS WK-N-CTLF-RRN
004700            FILE STATUS IS WK-C-FILE-STATUS.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300 FD  ATMCTLF
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD.
005600 COPY ATMCTLR.
005700
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM ATMXGSPA  **".
006300
006400 COPY ATMFST.
006500
006600 01  WK-C-DATE-WORK-AREA.
006700     COPY ATMDTE.
006800
006900 01  WK-C-WORK-AREA.
007000     05  WK-N-CTLF-RRN               PIC 9(09) COMP VALUE 1.
007100     05  WK-N-WORK-TODAY-HOLD        PIC 9(08).
007200     05  WK-N-WORK-TODAY-HOLD-R REDEFINES WK-N-WORK-TODAY-HOLD.
007300         10  WK-N-WORK-TODAY-CCYY    PIC 9(04).
007400         10  WK-N-WORK-TODAY-MM      PIC 9(02).
007500         10  WK-N-WORK-TODAY-DD      PIC 9(02).
007600     05  WK-N-WORK-TXN-HOLD          PIC 9(09).
007700     05  WK-N-WORK-TXN-HOLD-R REDEFINES WK-N-WORK-TXN-HOLD.
007800         10  WK-N-WORK-TXN-HI        PIC 9(05).
007900         10  WK-N-WORK-TXN-LO        PIC 9(04).
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY ATMGSPA.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-GSPA-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-GET-CONTROL-VALUES
009100        THRU A099-GET-CONTROL-VALUES-EX.
009200 GOBACK.
009300
009400*---------------------------------------------------------------*
009500 A000-GET-CONTROL-VALUES.
009600*---------------------------------------------------------------*
009700     ACCEPT WK-C-CURR-CCYYMMDD       FROM DATE YYYYMMDD.
009800     MOVE WK-C-CURR-CCYYMMDD         TO WK-N-GSPA-TODAY-CCYYMMDD.
009900
010000     OPEN INPUT ATMCTLF.
010100     READ ATMCTLF
010200         INVALID KEY
010300             MOVE ZERO               TO CTLR-LAST-TXN-ID
010400                                         CTLR-LAST-ACCT-ID
010500     END-READ.
010600     CLOSE ATMCTLF.
010700
010800     MOVE CTLR-LAST-TXN-ID           TO WK-N-GSPA-LAST-TXN-ID.
010900     MOVE CTLR-LAST-ACCT-ID          TO WK-N-GSPA-LAST-ACCT-ID.
011000
011100 A099-GET-CONTROL-VALUES-EX.
011200     EXIT.
011300
011400******************************************************************
011500************** END OF PROGRAM SOURCE -  ATMXGSPA ***************
011600******************************************************************
