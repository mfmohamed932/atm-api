000100*-----------------------------------------------------------------
000200*ATMWDRQ  -  LINKAGE FOR ATMVWDI (WITHDRAWAL - INITIATE PHASE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : ACCOUNT ID AND AMOUNT IN; A TRANSACTION-RESULT
000500*              OUT.  SUCCESS = "N" ALWAYS ON RETURN FROM INITIATE
000600*              - THE WITHDRAWAL IS ONLY RESERVED, NOT POSTED,
000700*              UNTIL ATMVWDC COMPLETES IT.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#   INIT   DATE        DESCRIPTION
001200* ------- ------ ----------  -----------------------------------
001300* ATM0006 RHT    24/03/1991  INITIAL VERSION.
001400*-----------------------------------------------------------------
001500 01  WK-C-WDRQ-RECORD.
001600     05  WK-C-WDRQ-INPUT.
001700         10  WK-N-WDRQ-ACCT-ID        PIC 9(09).
001800         10  WK-N-WDRQ-AMOUNT         PIC S9(09)V99.
001900     05  WK-C-WDRQ-OUTPUT.
002000         10  WK-C-WDRQ-ERROR-CD       PIC X(07).
002100         10  WK-N-WDRQ-TXN-ID         PIC 9(09).
002200         10  WK-C-WDRQ-TXN-TYPE       PIC X(15).
002300         10  WK-N-WDRQ-TXN-AMOUNT     PIC S9(09)V99.
002400         10  WK-N-WDRQ-BALANCE-AFTER  PIC S9(09)V99.
002500         10  WK-N-WDRQ-TIMESTAMP      PIC 9(14).
002600         10  WK-C-WDRQ-DESCRIPTION    PIC X(60).
002700         10  WK-C-WDRQ-STATUS         PIC X(10).
002800         10  WK-C-WDRQ-SUCCESS        PIC X(01).
002900         10  WK-C-WDRQ-MESSAGE        PIC X(60).
