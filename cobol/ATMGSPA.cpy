000100*-----------------------------------------------------------------
000200*ATMGSPA  -  LINKAGE FOR ATMXGSPA (JOB CONTROL VALUES LOOKUP)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : NO INPUT - RETURNS TODAY'S CCYYMMDD AND THE LAST
000500*              TRANSACTION/ACCOUNT ID ASSIGNED SO FAR, READ FROM
000600*              THE ATMCTLF CONTROL FILE, FOR THE DRIVER'S START-
000700*              OF-RUN BANNER.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#   INIT   DATE        DESCRIPTION
001200* ------- ------ ----------  -----------------------------------
001300* ATM0013 RHT    29/03/1991  INITIAL VERSION.
001400*-----------------------------------------------------------------
001500 01  WK-C-GSPA-RECORD.
001600     05  WK-C-GSPA-OUTPUT.
001700         10  WK-N-GSPA-TODAY-CCYYMMDD PIC 9(08).
001800         10  WK-N-GSPA-LAST-TXN-ID    PIC 9(09).
001900         10  WK-N-GSPA-LAST-ACCT-ID   PIC 9(09).
