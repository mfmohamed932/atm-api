000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMVWDC.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   24 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  WITHDRAWAL SERVICE - COMPLETE PHASE.  FINALIZES A
001200*               PENDING WITHDRAWAL TRANSACTION LOGGED BY ATMVWDI.
001300*               ON SUCCESS THE LEDGER BALANCE AND THE DAILY
001400*               WITHDRAWN AMOUNT ARE POSTED; ON FAILURE OR
001500*               DECLINE THE RESERVATION MADE AT INITIATE TIME IS
001600*               RETURNED TO THE AVAILABLE BALANCE.  THE LEDGER
001700*               BALANCE IS NEVER TOUCHED ON A FAILED OR DECLINED
001800*               COMPLETE.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* MOD.#   INIT   DATE        DESCRIPTION
002400* ------- ------ ----------  -----------------------------------
002500* ATM0007 MWT    24/03/1991  INITIAL VERSION.
002600* ATM0018 GKW    18/01/1999  Y2K - ACCT-LAST-WITHDRAWAL-DATE NOW
002700*                            SET FROM THE 8-DIGIT CCYYMMDD FIELD.
002800* ATM0040 SFN    07/02/2006  PCR#2217 - FINAL STATUS FROM THE ATM
002900*                            IS NOW UPPER-CASED BEFORE COMPARE -
003000*                            SOME TERMINAL FIRMWARE WAS SENDING
003100*                            "success" IN LOWER CASE.
003200*-----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ATMACCTM  ASSIGN TO DATABASE-ATMACCTM
004500            ORGANIZATION IS RELATIVE
004600            ACCESS MODE IS RANDOM
004700            RELATIVE KEY IS WK-N-ACCTM-RRN
004800            FILE STATUS IS WK-C-FILE-STATUS.
004900
005000     SELECT ATMTRANH  ASSIGN TO DATABASE-ATMTRANH
005100            ORGANIZATION IS RELATIVE
005200            ACCESS MODE IS RANDOM
005300            RELATIVE KEY IS WK-N-TRANH-RRN
005400            FILE STATUS IS WK-C-FILE-STATUS2.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000 FD  ATMACCTM
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 COPY ATMACCT.
006400
006500 FD  ATMTRANH
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800 COPY ATMTRAN.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM ATMVWDC   **".
007500
007600 01  WK-C-FILE-STATUS2               PIC X(02).
007700 COPY ATMFST.
007800
007900 01  WK-C-DATE-WORK-AREA.
008000     COPY ATMDTE.
008100
008200 01  WK-C-WORK-AREA.
008300     05  WK-N-ACCTM-RRN              PIC 9(09) COMP.
008400     05  WK-N-TRANH-RRN              PIC 9(09) COMP.
008500     05  WK-C-WORK-FINAL-STATUS      PIC X(10).
008600         88  WK-C-WORK-IS-SUCCESS        VALUE "SUCCESS".
008700         88  WK-C-WORK-IS-FAILED         VALUE "FAILED".
008800         88  WK-C-WORK-IS-DECLINED       VALUE "DECLINED".
008900         88  WK-C-WORK-IS-VALID-STATUS   VALUE "SUCCESS"
009000                                               "FAILED"
009100                                               "DECLINED".
009200
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600 COPY ATMWDCP.
009700 EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-WDCP-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-OPEN-ATM-FILES
010300        THRU A099-OPEN-ATM-FILES-EX.
010400     IF  WK-C-WDCP-ERROR-CD = SPACES
010500         PERFORM B000-READ-TRANSACTION
010600            THRU B099-READ-TRANSACTION-EX
010700     END-IF.
010800     IF  WK-C-WDCP-ERROR-CD = SPACES
010900         PERFORM C000-READ-OWNING-ACCOUNT
011000            THRU C099-READ-OWNING-ACCOUNT-EX
011100     END-IF.
011200     IF  WK-C-WDCP-ERROR-CD = SPACES
011300         PERFORM D000-POST-FINAL-STATUS
011400            THRU D099-POST-FINAL-STATUS-EX
011500     END-IF.
011600     PERFORM Z000-CLOSE-ATM-FILES
011700        THRU Z099-CLOSE-ATM-FILES-EX.
011800 GOBACK.
011900
012000*---------------------------------------------------------------*
012100 A000-OPEN-ATM-FILES.
012200*---------------------------------------------------------------*
012300     MOVE SPACES                     TO WK-C-WDCP-ERROR-CD.
012400     OPEN I-O ATMACCTM ATMTRANH.
012500     IF  NOT WK-C-SUCCESSFUL
012600         MOVE "NOTFND"               TO WK-C-WDCP-ERROR-CD
012700     END-IF.
012800
012900     MOVE WK-C-WDCP-FINAL-STATUS     TO WK-C-WORK-FINAL-STATUS.
013000     INSPECT WK-C-WORK-FINAL-STATUS
013100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
013200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300     IF  NOT WK-C-WORK-IS-VALID-STATUS
013400         MOVE "BADSTAT"              TO WK-C-WDCP-ERROR-CD
013500     END-IF.
013600
013700 A099-OPEN-ATM-FILES-EX.
013800     EXIT.
013900
014000*---------------------------------------------------------------*
014100 B000-READ-TRANSACTION.
014200*---------------------------------------------------------------*
014300     MOVE WK-N-WDCP-TXN-ID           TO WK-N-TRANH-RRN.
014400     READ ATMTRANH
014500         INVALID KEY
014600             MOVE "NOTFND"           TO WK-C-WDCP-ERROR-CD
014700     END-READ.
014800     IF  WK-C-WDCP-ERROR-CD = SPACES
014900         IF  NOT TXN-IS-PENDING
015000             MOVE "BADSTATE"         TO WK-C-WDCP-ERROR-CD
015100         END-IF
015200     END-IF.
015300
015400 B099-READ-TRANSACTION-EX.
015500     EXIT.
015600
015700*---------------------------------------------------------------*
015800 C000-READ-OWNING-ACCOUNT.
015900*---------------------------------------------------------------*
016000     MOVE TXN-ACCT-ID                TO WK-N-ACCTM-RRN.
016100     READ ATMACCTM
016200         INVALID KEY
016300             MOVE "NOTFND"           TO WK-C-WDCP-ERROR-CD
016400     END-READ.
016500
016600 C099-READ-OWNING-ACCOUNT-EX.
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000 D000-POST-FINAL-STATUS.
017100*---------------------------------------------------------------*
017200     EVALUATE TRUE
017300         WHEN WK-C-WORK-IS-SUCCESS
017400             PERFORM D100-POST-SUCCESS
017500                THRU D100-POST-SUCCESS-EX
017600         WHEN WK-C-WORK-IS-FAILED
017700             PERFORM D200-POST-FAILED-OR-DECLINED
017800                THRU D200-POST-FAILED-OR-DECLINED-EX
017900             IF  WK-C-WDCP-REASON = SPACES
018000                 MOVE "ATM machine error"
018100                                      TO TXN-DESCRIPTION
018200             ELSE
018300                 STRING "ATM Error: " WK-C-WDCP-REASON
018400                     DELIMITED BY SIZE INTO TXN-DESCRIPTION
018500             END-IF
018600         WHEN WK-C-WORK-IS-DECLINED
018700             PERFORM D200-POST-FAILED-OR-DECLINED
018800                THRU D200-POST-FAILED-OR-DECLINED-EX
018900             IF  WK-C-WDCP-REASON = SPACES
019000                 MOVE "Transaction declined"
019100                                      TO TXN-DESCRIPTION
019200             ELSE
019300                 MOVE WK-C-WDCP-REASON
019400                                      TO TXN-DESCRIPTION
019500             END-IF
019600     END-EVALUATE.
019700
019800     MOVE WK-C-WORK-FINAL-STATUS     TO TXN-STATUS.
019900     REWRITE ATMTRAN-RECORD-AREA
020000         INVALID KEY
020100             CONTINUE
020200     END-REWRITE.
020300
020400     MOVE SPACES                     TO WK-C-WDCP-ERROR-CD.
020500     MOVE TXN-ID                     TO WK-N-WDCP-O-TXN-ID.
020600     MOVE TXN-TYPE                   TO WK-C-WDCP-TXN-TYPE.
020700     MOVE TXN-AMOUNT                 TO WK-N-WDCP-TXN-AMOUNT.
020800     MOVE TXN-BALANCE-AFTER          TO WK-N-WDCP-BALANCE-AFTER.
020900     MOVE TXN-TIMESTAMP              TO WK-N-WDCP-TIMESTAMP.
021000     MOVE TXN-DESCRIPTION            TO WK-C-WDCP-DESCRIPTION.
021100     MOVE TXN-STATUS                 TO WK-C-WDCP-STATUS.
021200     IF  WK-C-WORK-IS-SUCCESS
021300         MOVE "Y"                    TO WK-C-WDCP-SUCCESS
021400     ELSE
021500         MOVE "N"                    TO WK-C-WDCP-SUCCESS
021600     END-IF.
021700     MOVE TXN-DESCRIPTION            TO WK-C-WDCP-MESSAGE.
021800
021900 D099-POST-FINAL-STATUS-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 D100-POST-SUCCESS.
022400*---------------------------------------------------------------*
022500     ACCEPT WK-C-CURR-CCYYMMDD       FROM DATE YYYYMMDD.
022600     MOVE WK-C-CURR-CCYYMMDD         TO WK-C-TODAY-CCYYMMDD.
022700
022800     SUBTRACT TXN-AMOUNT FROM ACCT-BALANCE.
022900     ADD TXN-AMOUNT TO ACCT-DAILY-WITHDRAWN-AMT.
023000     MOVE WK-C-TODAY-CCYYMMDD        TO ACCT-LAST-WITHDRAWAL-DATE.
023100     REWRITE ATMACCT-RECORD-AREA
023200         INVALID KEY
023300             CONTINUE
023400     END-REWRITE.
023500
023600     MOVE ACCT-BALANCE               TO TXN-BALANCE-AFTER.
023700     MOVE "Cash withdrawal completed" TO TXN-DESCRIPTION.
023800
023900 D100-POST-SUCCESS-EX.
024000     EXIT.
024100
024200*---------------------------------------------------------------*
024300 D200-POST-FAILED-OR-DECLINED.
024400*---------------------------------------------------------------*
024500     ADD TXN-AMOUNT TO ACCT-AVAILABLE-BALANCE.
024600     REWRITE ATMACCT-RECORD-AREA
024700         INVALID KEY
024800             CONTINUE
024900     END-REWRITE.
025000
025100     MOVE ACCT-BALANCE               TO TXN-BALANCE-AFTER.
025200
025300 D200-POST-FAILED-OR-DECLINED-EX.
025400     EXIT.
025500
025600*---------------------------------------------------------------*
025700 Z000-CLOSE-ATM-FILES.
025800*---------------------------------------------------------------*
025900     CLOSE ATMACCTM ATMTRANH.
026000
026100 Z099-CLOSE-ATM-FILES-EX.
026200     EXIT.
026300
026400******************************************************************
026500************** END OF PROGRAM SOURCE -  ATMVWDC ****************
026600******************************************************************
