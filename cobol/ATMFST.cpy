000100*-----------------------------------------------------------------
000200*ATMFST  -  COMMON FILE STATUS CONDITION NAMES
000300*-----------------------------------------------------------------
000400*DESCRIPTION : SHOP-WIDE COPYBOOK OF FILE STATUS VALUES AND THEIR
000500*              CONDITION NAMES.  COPYd INTO WK-C-COMMON BY EVERY
000600*              PROGRAM THAT OPENS A FILE, SO THAT "IF WK-C-
000700*              SUCCESSFUL" READS THE SAME WAY IN EVERY PROGRAM
000800*              REGARDLESS OF WHICH FILE THE STATUS CAME FROM.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* MOD.#   INIT   DATE        DESCRIPTION
001300* ------- ------ ----------  -----------------------------------
001400* ATM0001 RHT    14/03/1991  INITIAL VERSION - LIFTED FROM THE
001500*                            FUNDS TRANSFER SHOP COPYBOOK ASCMWS
001600*                            SO THE ATM SWITCH JOBS SHARE ONE SET
001700*                            OF CONDITION NAMES.
001800* ATM0014 GKW    02/11/1998  Y2K - NO DATE FIELDS IN THIS BOOK,
001900*                            REVIEWED AND SIGNED OFF, NO CHANGE.
002000*-----------------------------------------------------------------
002100 05  WK-C-FILE-STATUS            PIC X(02).
002200     88  WK-C-SUCCESSFUL              VALUE "00" "02" "04".
002300     88  WK-C-DUPLICATE-KEY            VALUE "22".
002400     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
002500     88  WK-C-END-OF-FILE              VALUE "10".
002600     88  WK-C-BOUNDARY-VIOLATION      VALUE "24" "34".
002700     88  WK-C-FILE-NOT-OPEN            VALUE "41" "42" "47" "48".
