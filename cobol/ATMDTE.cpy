000100*-----------------------------------------------------------------
000200*ATMDTE  -  COMMON DATE/TIME WORK AREA
000300*-----------------------------------------------------------------
000400*DESCRIPTION : SHOP-WIDE COPYBOOK CARRYING TODAY'S DATE AND THE
000500*              CURRENT TIMESTAMP, BUILT ONCE FROM THE SYSTEM
000600*              CLOCK BY WHICHEVER PARAGRAPH NEEDS IT.  USED BY
000700*              THE DAILY-LIMIT-RESET RULE (ATMXDLR) AND BY EVERY
000800*              ROUTINE THAT STAMPS A TRANSACTION-RECORD.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* MOD.#   INIT   DATE        DESCRIPTION
001300* ------- ------ ----------  -----------------------------------
001400* ATM0001 RHT    14/03/1991  INITIAL VERSION.
001500* ATM0014 GKW    02/11/1998  Y2K - WK-C-TODAY-CCYYMMDD WAS A
001600*                            6-DIGIT YYMMDD FIELD, EXPANDED TO
001700*                            8-DIGIT CCYYMMDD THROUGHOUT.
001800*-----------------------------------------------------------------
001900 05  WK-C-CURRENT-DATE-TIME.
002000     10  WK-C-CURR-CCYYMMDD       PIC 9(08).
002100     10  WK-C-CURR-HHMMSS         PIC 9(06).
002200     10  WK-C-CURR-HUNDREDTHS     PIC 9(02).
002300     10  WK-C-CURR-GMT-DIFF       PIC S9(04).
002400 05  WK-C-CURRENT-DATE-TIME-R REDEFINES WK-C-CURRENT-DATE-TIME.
002500     10  WK-C-CURR-CCYY           PIC 9(04).
002600     10  WK-C-CURR-MM             PIC 9(02).
002700     10  WK-C-CURR-DD             PIC 9(02).
002800     10  FILLER                   PIC 9(12).
002900 05  WK-C-TODAY-CCYYMMDD          PIC 9(08).
003000 05  WK-C-NOW-TIMESTAMP           PIC 9(14).
003100 05  WK-N-NEXT-TXN-ID             PIC 9(09) COMP-3.
