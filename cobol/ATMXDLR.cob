000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMXDLR.
000500 AUTHOR.         RONALD H TAN.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   23 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  COMMON MODULE - APPLIES THE DAILY-WITHDRAWAL-
001200*               LIMIT RESET RULE SHARED BY THE BALANCE ENQUIRY
001300*               ROUTINE (ATMVBAL) AND THE WITHDRAWAL INITIATE
001400*               ROUTINE (ATMVWDI).  IF THE ACCOUNT'S LAST
001500*               WITHDRAWAL DATE IS NOT TODAY (OR IS ZERO, I.E.
001600*               NEVER SET) THE WITHDRAWN-TODAY AMOUNT RESETS TO
001700*               ZERO.  THE REMAINING DAILY LIMIT IS COMPUTED
001800*               AFTER THE RESET CHECK IS APPLIED.  THIS ROUTINE
001900*               DOES NOT REWRITE THE ACCOUNT MASTER - THE CALLER
002000*               DOES THAT WHEN WK-C-DLRR-RESET-OCCURRED = "Y".
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* MOD.#   INIT   DATE        DESCRIPTION
002600* ------- ------ ----------  -----------------------------------
002700* ATM0005 RHT    23/03/1991  INITIAL VERSION - FACTORED OUT OF
002800*                            ATMVBAL SO THE WITHDRAWAL ROUTINE
002900*                            CAN CALL THE SAME RULE.
003000* ATM0018 GKW    15/01/1999  Y2K - WK-N-DLRR-TODAY AND
003100*                            WK-N-DLRR-LAST-WD-DATE WERE 6-DIGIT
003200*                            YYMMDD, EXPANDED TO 8-DIGIT
003300*                            CCYYMMDD PER THE ACCOUNT MASTER
003400*                            CHANGE.
003500* ATM0052 LMY    11/09/2014  PCR#4471 - REMAINING LIMIT WAS LEFT
003600*                            NEGATIVE WHEN WITHDRAWN-TODAY
003700*                            EXCEEDED THE LIMIT AFTER A LIMIT
003800*                            DECREASE; CONFIRMED WITH BUSINESS
003900*                            THAT A NEGATIVE REMAINING LIMIT IS
004000*                            CORRECT (BLOCKS FURTHER WITHDRAWALS)
004100*                            SO NO CODE CHANGE WAS MADE, NOTE
004200*                            LEFT FOR THE NEXT PROGRAMMER.
004300*-----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM ATMXDLR   **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-WORK-AREA.
006900     05  WK-N-WORK-LIMIT-CTR         PIC 9(03) COMP-3 VALUE ZERO.
007000     05  WK-N-WORK-TODAY-HOLD        PIC 9(08).
007100     05  WK-N-WORK-TODAY-HOLD-R REDEFINES WK-N-WORK-TODAY-HOLD.
007200         10  WK-N-WORK-TODAY-CCYY    PIC 9(04).
007300         10  WK-N-WORK-TODAY-MM      PIC 9(02).
007400         10  WK-N-WORK-TODAY-DD      PIC 9(02).
007500     05  WK-N-WORK-LWD-HOLD          PIC 9(08).
007600     05  WK-N-WORK-LWD-HOLD-R REDEFINES WK-N-WORK-LWD-HOLD.
007700         10  WK-N-WORK-LWD-CCYY      PIC 9(04).
007800         10  WK-N-WORK-LWD-MM        PIC 9(02).
007900         10  WK-N-WORK-LWD-DD        PIC 9(02).
008000     05  WK-N-WORK-LIMIT-HOLD        PIC S9(07)V99.
008100     05  WK-N-WORK-LIMIT-HOLD-R REDEFINES WK-N-WORK-LIMIT-HOLD.
008200         10  WK-N-WORK-LIMIT-WHOLE   PIC S9(07).
008300         10  WK-N-WORK-LIMIT-CENTS   PIC 99.
008400
008500*****************
008600 LINKAGE SECTION.
008700*****************
008800 COPY ATMDLRR.
008900 EJECT
009000********************************************
009100 PROCEDURE DIVISION USING WK-C-DLRR-RECORD.
009200********************************************
009300 MAIN-MODULE.
009400     PERFORM A000-CHECK-RESET-RULE
009500        THRU A099-CHECK-RESET-RULE-EX.
009600 GOBACK.
009700
009800*---------------------------------------------------------------*
009900 A000-CHECK-RESET-RULE.
010000*---------------------------------------------------------------*
010100     IF  WK-N-DLRR-LAST-WD-DATE = ZERO
010200           OR  WK-N-DLRR-LAST-WD-DATE NOT = WK-N-DLRR-TODAY
010300         MOVE "Y"                    TO WK-C-DLRR-RESET-OCCURRED
010400         MOVE ZERO                   TO WK-N-DLRR-NEW-WITHDRAWN
010500     ELSE
010600         MOVE "N"                    TO WK-C-DLRR-RESET-OCCURRED
010700         MOVE WK-N-DLRR-WITHDRAWN-AMT
010800                                      TO WK-N-DLRR-NEW-WITHDRAWN
010900     END-IF.
011000
011100     COMPUTE WK-N-DLRR-REMAIN-LIMIT =
011200             WK-N-DLRR-DAILY-LIMIT - WK-N-DLRR-NEW-WITHDRAWN.
011300
011400 A099-CHECK-RESET-RULE-EX.
011500     EXIT.
011600
011700******************************************************************
011800************** END OF PROGRAM SOURCE -  ATMXDLR ***************
011900******************************************************************
