000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMVHST.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   28 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  TRANSACTION HISTORY SERVICE.  SCANS THE
001200*               TRANSACTION HISTORY FILE FOR EVERY RECORD BELONGING
001300*               TO THE REQUESTED ACCOUNT AND SORTS THE MATCHES
001400*               INTO TIMESTAMP-DESCENDING (MOST-RECENT-FIRST)
001500*               ORDER, WRITING ONE LINE PER TRANSACTION TO THE
001600*               OPTIONAL ATMLISTG LISTING.  NO TOTALS OR CONTROL
001700*               BREAKS - A STRAIGHT EXTRACT/LIST.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* MOD.#   INIT   DATE        DESCRIPTION
002300* ------- ------ ----------  -----------------------------------
002400* ATM0010 MWT    28/03/1991  INITIAL VERSION.
002500* ATM0013 RHT    29/03/1991  ADDED THE ATMLISTG PRINT LISTING -
002600*                            BRANCH OPS WANTED A HARD COPY WHEN
002700*                            RECONCILING A CARD-HOLDER DISPUTE.
002800* ATM0042 SFN    12/02/2007  PCR#2298 - CARD NUMBER IS NO LONGER
002900*                            PRINTED ON THIS LISTING (IT WAS NEVER
003000*                            ON THE TRANSACTION RECORD, BUT A
003100*                            REVIEWER FLAGGED THE ABSENCE OF
003200*                            MASKING AS A CONTROL GAP - NOTE LEFT
003300*                            HERE SINCE THE FIELD DOES NOT EXIST
003400*                            ON THIS RECORD).
003500*-----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ATMACCTM  ASSIGN TO DATABASE-ATMACCTM
004800            ORGANIZATION IS RELATIVE
004900            ACCESS MODE IS RANDOM
005000            RELATIVE KEY IS WK-N-ACCTM-RRN
005100            FILE STATUS IS WK-C-FILE-STATUS.
005200
005300     SELECT ATMTRANH  ASSIGN TO DATABASE-ATMTRANH
005400            ORGANIZATION IS RELATIVE
005500            ACCESS MODE IS SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS2.
005700
005800     SELECT ATMSRTW   ASSIGN TO SORTWK1.
005900
006000     SELECT ATMLISTG  ASSIGN TO PRT-ATMLISTG
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS3.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800 FD  ATMACCTM
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 COPY ATMACCT.
007200
007300 FD  ATMTRANH
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 COPY ATMTRAN.
007700
007800 SD  ATMSRTW.
007900 01  ATMSRTW-RECORD.
008000     05  SRTW-TIMESTAMP-DESC          PIC 9(14).
008100*                        DESCENDING SORT KEY - SEE B100
008200     05  SRTW-TRAN-RECORD             PIC X(150).
008300
008400 FD  ATMLISTG
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  ATMLISTG-LINE                    PIC X(120).
008800
008900*************************
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01  FILLER                          PIC X(24)        VALUE
009300     "** PROGRAM ATMVHST   **".
009400
009500 01  WK-C-FILE-STATUS2               PIC X(02).
009600 01  WK-C-FILE-STATUS3               PIC X(02).
009700 COPY ATMFST.
009800
009900 01  WK-C-WORK-AREA.
010000     05  WK-N-ACCTM-RRN              PIC 9(09) COMP.
010100     05  WK-N-WORK-DESC-KEY           PIC 9(14) COMP-3.
010200     05  WK-C-WORK-EOF-SW            PIC X(01) VALUE "N".
010300         88  WK-C-WORK-EOF                    VALUE "Y".
010400
010500*****************
010600 LINKAGE SECTION.
010700*****************
010800 COPY ATMHSTQ.
010900 EJECT
011000********************************************
011100 PROCEDURE DIVISION USING WK-C-HSTQ-RECORD.
011200********************************************
011300 MAIN-MODULE.
011400     MOVE SPACES                     TO WK-C-HSTQ-ERROR-CD.
011500     MOVE ZERO                       TO WK-N-HSTQ-LINES-LISTED.
011600     PERFORM A000-VERIFY-ACCOUNT-EXISTS
011700        THRU A099-VERIFY-ACCOUNT-EXISTS-EX.
011800     IF  WK-C-HSTQ-ERROR-CD = SPACES
011900         PERFORM B000-SORT-AND-LIST-HISTORY
012000            THRU B099-SORT-AND-LIST-HISTORY-EX
012100     END-IF.
012200 GOBACK.
012300
012400*---------------------------------------------------------------*
012500 A000-VERIFY-ACCOUNT-EXISTS.
012600*---------------------------------------------------------------*
012700     OPEN INPUT ATMACCTM.
012800     MOVE WK-N-HSTQ-ACCT-ID          TO WK-N-ACCTM-RRN.
012900     READ ATMACCTM
013000         INVALID KEY
013100             MOVE "NOTFND"           TO WK-C-HSTQ-ERROR-CD
013200     END-READ.
013300     CLOSE ATMACCTM.
013400
013500 A099-VERIFY-ACCOUNT-EXISTS-EX.
013600     EXIT.
013700
013800*---------------------------------------------------------------*
013900 B000-SORT-AND-LIST-HISTORY.
014000*---------------------------------------------------------------*
014100     SORT ATMSRTW
014200         ON DESCENDING KEY SRTW-TIMESTAMP-DESC
014300         INPUT PROCEDURE IS B100-SELECT-MATCHING-TRANSACTIONS
014400         OUTPUT PROCEDURE IS B200-WRITE-LISTING-LINES.
014500
014600 B099-SORT-AND-LIST-HISTORY-EX.
014700     EXIT.
014800
014900*---------------------------------------------------------------*
015000 B100-SELECT-MATCHING-TRANSACTIONS.
015100*---------------------------------------------------------------*
015200     MOVE "N"                        TO WK-C-WORK-EOF-SW.
015300     OPEN INPUT ATMTRANH.
015400
015500 B110-READ-NEXT-TRANSACTION.
015600     READ ATMTRANH NEXT RECORD
015700         AT END
015800             MOVE "Y"                TO WK-C-WORK-EOF-SW
015900     END-READ.
016000     IF  WK-C-WORK-EOF
016100         GO TO B190-SELECT-MATCHING-TRANSACTIONS-EX
016200     END-IF.
016300
016400     IF  TXN-ACCT-ID = WK-N-HSTQ-ACCT-ID
016500         MOVE TXN-TIMESTAMP          TO SRTW-TIMESTAMP-DESC
016600         MOVE ATMTRAN-RECORD         TO SRTW-TRAN-RECORD
016700         RELEASE ATMSRTW-RECORD
016800     END-IF.
016900
017000     GO TO B110-READ-NEXT-TRANSACTION.
017100
017200 B190-SELECT-MATCHING-TRANSACTIONS-EX.
017300     CLOSE ATMTRANH.
017400
017500*---------------------------------------------------------------*
017600 B200-WRITE-LISTING-LINES.
017700*---------------------------------------------------------------*
017800     OPEN OUTPUT ATMLISTG.
017900
018000 B210-RETURN-NEXT-SORTED-RECORD.
018100     RETURN ATMSRTW
018200         AT END
018300             GO TO B290-WRITE-LISTING-LINES-EX
018400     END-RETURN.
018500
018600     MOVE SRTW-TRAN-RECORD           TO ATMTRAN-RECORD.
018700     PERFORM B300-FORMAT-LISTING-LINE
018800        THRU B300-FORMAT-LISTING-LINE-EX.
018900     WRITE ATMLISTG-LINE FROM ATMLIST-LINE-AREA.
019000     ADD 1 TO WK-N-HSTQ-LINES-LISTED.
019100
019200     GO TO B210-RETURN-NEXT-SORTED-RECORD.
019300
019400 B290-WRITE-LISTING-LINES-EX.
019500     CLOSE ATMLISTG.
019600
019700*---------------------------------------------------------------*
019800 B300-FORMAT-LISTING-LINE.
019900*---------------------------------------------------------------*
020000     MOVE SPACES                     TO ATMLIST-LINE-AREA.
020100     MOVE " "                        TO ATMLIST-CTL.
020200     MOVE TXN-ID                     TO ATMLIST-TXN-ID.
020300     MOVE TXN-TYPE                   TO ATMLIST-TXN-TYPE.
020400     MOVE TXN-AMOUNT                 TO ATMLIST-AMOUNT.
020500     MOVE TXN-BALANCE-AFTER          TO ATMLIST-BALANCE-AFTER.
020600     MOVE TXN-TIMESTAMP              TO ATMLIST-TIMESTAMP.
020700     MOVE TXN-STATUS                 TO ATMLIST-STATUS.
020800     MOVE TXN-DESCRIPTION            TO ATMLIST-DESCRIPTION.
020900
021000 B300-FORMAT-LISTING-LINE-EX.
021100     EXIT.
021200
021300******************************************************************
021400************** END OF PROGRAM SOURCE -  ATMVHST ****************
021500******************************************************************
