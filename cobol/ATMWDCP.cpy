000100*-----------------------------------------------------------------
000200*ATMWDCP  -  LINKAGE FOR ATMVWDC (WITHDRAWAL - COMPLETE PHASE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : TRANSACTION ID, FINAL STATUS AND REASON IN; THE
000500*              FINALIZED TRANSACTION-RESULT OUT.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* MOD.#   INIT   DATE        DESCRIPTION
001000* ------- ------ ----------  -----------------------------------
001100* ATM0007 RHT    24/03/1991  INITIAL VERSION.
001200*-----------------------------------------------------------------
001300 01  WK-C-WDCP-RECORD.
001400     05  WK-C-WDCP-INPUT.
001500         10  WK-N-WDCP-TXN-ID         PIC 9(09).
001600         10  WK-C-WDCP-FINAL-STATUS   PIC X(10).
001700         10  WK-C-WDCP-REASON         PIC X(60).
001800     05  WK-C-WDCP-OUTPUT.
001900         10  WK-C-WDCP-ERROR-CD       PIC X(07).
002000         10  WK-N-WDCP-O-TXN-ID       PIC 9(09).
002100         10  WK-C-WDCP-TXN-TYPE       PIC X(15).
002200         10  WK-N-WDCP-TXN-AMOUNT     PIC S9(09)V99.
002300         10  WK-N-WDCP-BALANCE-AFTER  PIC S9(09)V99.
002400         10  WK-N-WDCP-TIMESTAMP      PIC 9(14).
002500         10  WK-C-WDCP-DESCRIPTION    PIC X(60).
002600         10  WK-C-WDCP-STATUS         PIC X(10).
002700         10  WK-C-WDCP-SUCCESS        PIC X(01).
002800         10  WK-C-WDCP-MESSAGE        PIC X(60).
