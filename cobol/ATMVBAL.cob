000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMVBAL.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  BALANCE ENQUIRY SERVICE - RETURNS THE ACCOUNT'S
001200*               LEDGER BALANCE, AVAILABLE BALANCE AND REMAINING
001300*               DAILY WITHDRAWAL LIMIT.  BEFORE BUILDING THE
001400*               REPLY, THE DAILY-LIMIT-RESET COMMON RULE
001500*               (ATMXDLR) IS APPLIED; IF IT SIGNALS A RESET THE
001600*               ACCOUNT MASTER IS REWRITTEN WITH TODAY'S DATE
001700*               EVEN THOUGH NO WITHDRAWAL HAS OCCURRED - THIS
001800*               MATCHES THE SWITCH VENDOR'S OWN ENQUIRY BEHAVIOUR
001900*               AND MUST NOT BE "FIXED" WITHOUT A PCR.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* MOD.#   INIT   DATE        DESCRIPTION
002500* ------- ------ ----------  -----------------------------------
002600* ATM0002 MWT    21/03/1991  INITIAL VERSION.
002700* ATM0006 RHT    23/03/1991  FACTORED THE RESET CHECK OUT TO
002800*                            ATMXDLR SO ATMVWDI COULD SHARE IT.
002900* ATM0016 GKW    18/01/1999  Y2K - WK-N-BALL-* AND THE DATE
003000*                            COMPARE NOW GO THROUGH ATMDTE'S
003100*                            8-DIGIT CCYYMMDD FIELD.
003200* ATM0038 SFN    05/02/2006  PCR#2215 - CARD NUMBER ON THE REPLY
003300*                            IS NOW MASKED VIA ATMXMSK RATHER
003400*                            THAN BLANKED OUT ENTIRELY.
003500*-----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ATMACCTM  ASSIGN TO DATABASE-ATMACCTM
004800            ORGANIZATION IS RELATIVE
004900            ACCESS MODE IS RANDOM
005000            RELATIVE KEY IS WK-N-ACCTM-RRN
005100            FILE STATUS IS WK-C-FILE-STATUS.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700 FD  ATMACCTM
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD.
006000 COPY ATMACCT.
006100
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM ATMVBAL   **".
006700
006800 COPY ATMFST.
006900
007000 01  WK-C-DATE-WORK-AREA.
007100     COPY ATMDTE.
007200
007300 01  WK-C-WORK-AREA.
007400     05  WK-N-ACCTM-RRN              PIC 9(09) COMP.
007500
007600 COPY ATMDLRR.
007700 COPY ATMMASK.
007800
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200 COPY ATMBALL.
008300 EJECT
008400********************************************
008500 PROCEDURE DIVISION USING WK-C-BALL-RECORD.
008600********************************************
008700 MAIN-MODULE.
008800     PERFORM A000-OPEN-ACCOUNT-MASTER
008900        THRU A099-OPEN-ACCOUNT-MASTER-EX.
009000     IF  WK-C-BALL-ERROR-CD = SPACES
009100         PERFORM B000-READ-ACCOUNT-RECORD
009200            THRU B099-READ-ACCOUNT-RECORD-EX
009300     END-IF.
009400     IF  WK-C-BALL-ERROR-CD = SPACES
009500         PERFORM C000-APPLY-DAILY-LIMIT-RESET
009600            THRU C099-APPLY-DAILY-LIMIT-RESET-EX
009700     END-IF.
009800     IF  WK-C-BALL-ERROR-CD = SPACES
009900         PERFORM D000-BUILD-BALANCE-RESULT
010000            THRU D099-BUILD-BALANCE-RESULT-EX
010100     END-IF.
010200     PERFORM Z000-CLOSE-ACCOUNT-MASTER
010300        THRU Z099-CLOSE-ACCOUNT-MASTER-EX.
010400 GOBACK.
010500
010600*---------------------------------------------------------------*
010700 A000-OPEN-ACCOUNT-MASTER.
010800*---------------------------------------------------------------*
010900     MOVE SPACES                     TO WK-C-BALL-ERROR-CD.
011000     OPEN I-O ATMACCTM.
011100     IF  NOT WK-C-SUCCESSFUL
011200         MOVE "NOTFND"                TO WK-C-BALL-ERROR-CD
011300     END-IF.
011400
011500 A099-OPEN-ACCOUNT-MASTER-EX.
011600     EXIT.
011700
011800*---------------------------------------------------------------*
011900 B000-READ-ACCOUNT-RECORD.
012000*---------------------------------------------------------------*
012100     MOVE WK-N-BALL-ACCT-ID          TO WK-N-ACCTM-RRN.
012200     READ ATMACCTM
012300         INVALID KEY
012400             MOVE "NOTFND"           TO WK-C-BALL-ERROR-CD
012500     END-READ.
012600
012700 B099-READ-ACCOUNT-RECORD-EX.
012800     EXIT.
012900
013000*---------------------------------------------------------------*
013100 C000-APPLY-DAILY-LIMIT-RESET.
013200*---------------------------------------------------------------*
013300     ACCEPT WK-C-CURR-CCYYMMDD       FROM DATE YYYYMMDD.
013400     MOVE WK-C-CURR-CCYYMMDD         TO WK-C-TODAY-CCYYMMDD.
013500
013600     MOVE ACCT-LAST-WITHDRAWAL-DATE  TO WK-N-DLRR-LAST-WD-DATE.
013700     MOVE ACCT-DAILY-WITHDRAWN-AMT   TO WK-N-DLRR-WITHDRAWN-AMT.
013800     MOVE ACCT-DAILY-WITHDRAWAL-LIMIT
013900                                      TO WK-N-DLRR-DAILY-LIMIT.
014000     MOVE WK-C-TODAY-CCYYMMDD        TO WK-N-DLRR-TODAY.
014100
014200     CALL "ATMXDLR" USING WK-C-DLRR-RECORD.
014300
014400     IF  WK-C-DLRR-RESET-YES
014500         MOVE WK-N-DLRR-NEW-WITHDRAWN
014600                                      TO ACCT-DAILY-WITHDRAWN-AMT
014700         MOVE WK-C-TODAY-CCYYMMDD    TO ACCT-LAST-WITHDRAWAL-DATE
014800         REWRITE ATMACCT-RECORD-AREA
014900             INVALID KEY
015000                 CONTINUE
015100         END-REWRITE
015200     END-IF.
015300
015400     MOVE WK-N-DLRR-REMAIN-LIMIT     TO WK-N-BALL-REMAIN-LIMIT.
015500
015600 C099-APPLY-DAILY-LIMIT-RESET-EX.
015700     EXIT.
015800
015900*---------------------------------------------------------------*
016000 D000-BUILD-BALANCE-RESULT.
016100*---------------------------------------------------------------*
016200     MOVE ACCT-CARD-NUMBER           TO WK-C-MASK-INPUT.
016300     CALL "ATMXMSK" USING WK-C-MASK-RECORD.
016400     MOVE WK-C-MASK-OUTPUT           TO WK-C-BALL-CARD-MASKED.
016500
016600     MOVE ACCT-CUSTOMER-NAME         TO WK-C-BALL-CUSTOMER-NAME.
016700     MOVE ACCT-BALANCE               TO WK-N-BALL-BALANCE.
016800     MOVE ACCT-AVAILABLE-BALANCE     TO WK-N-BALL-AVAIL-BALANCE.
016900     MOVE ACCT-DAILY-WITHDRAWAL-LIMIT
017000                                      TO WK-N-BALL-DAILY-LIMIT.
017100
017200 D099-BUILD-BALANCE-RESULT-EX.
017300     EXIT.
017400
017500*---------------------------------------------------------------*
017600 Z000-CLOSE-ACCOUNT-MASTER.
017700*---------------------------------------------------------------*
017800     CLOSE ATMACCTM.
017900
018000 Z099-CLOSE-ACCOUNT-MASTER-EX.
018100     EXIT.
018200
018300******************************************************************
018400************** END OF PROGRAM SOURCE -  ATMVBAL ****************
018500******************************************************************
