000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMVDPI.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DEPOSIT SERVICE - INITIATE PHASE.  UNLIKE A
001200*               WITHDRAWAL, A DEPOSIT INITIATE DOES NOT TOUCH ANY
001300*               ACCOUNT BALANCE - IT ONLY LOGS A PENDING
001400*               TRANSACTION WITH A PROJECTED BALANCE-AFTER FOR
001500*               DISPLAY ON THE ATM SCREEN.  THE ACCOUNT IS NOT
001600*               UPDATED UNTIL ATMVDPC POSTS THE CASH COUNT.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------- ------ ----------  -----------------------------------
002300* ATM0008 MWT    25/03/1991  INITIAL VERSION.
002400* ATM0019 GKW    18/01/1999  Y2K - TIMESTAMP NOW BUILT FROM THE
002500*                            8-DIGIT CCYYMMDD FIELD IN ATMDTE.
002600*-----------------------------------------------------------------
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ATMACCTM  ASSIGN TO DATABASE-ATMACCTM
003900            ORGANIZATION IS RELATIVE
004000            ACCESS MODE IS RANDOM
004100            RELATIVE KEY IS WK-N-ACCTM-RRN
004200            FILE STATUS IS WK-C-FILE-STATUS.
004300
004400     SELECT ATMTRANH  ASSIGN TO DATABASE-ATMTRANH
004500            ORGANIZATION IS RELATIVE
004600            ACCESS MODE IS RANDOM
004700            RELATIVE KEY IS WK-N-TRANH-RRN
004800            FILE STATUS IS WK-C-FILE-STATUS2.
004900
005000     SELECT ATMCTLF   ASSIGN TO DATABASE-ATMCTLF
005100            ORGANIZATION IS RELATIVE
005200            ACCESS MODE IS RANDOM
005300            RELATIVE KEY IS WK-N-CTLF-RRN
005400            FILE STATUS IS WK-C-FILE-STATUS3.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000 FD  ATMACCTM
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 COPY ATMACCT.
006400
006500 FD  ATMTRANH
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800 COPY ATMTRAN.
006900
007000 FD  ATMCTLF
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 COPY ATMCTLR.
007400
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                          PIC X(24)        VALUE
007900     "** PROGRAM ATMVDPI   **".
008000
008100 01  WK-C-FILE-STATUS2               PIC X(02).
008200 01  WK-C-FILE-STATUS3               PIC X(02).
008300 COPY ATMFST.
008400
008500 01  WK-C-DATE-WORK-AREA.
008600     COPY ATMDTE.
008700
008800 01  WK-C-WORK-AREA.
008900     05  WK-N-ACCTM-RRN              PIC 9(09) COMP.
009000     05  WK-N-TRANH-RRN              PIC 9(09) COMP.
009100     05  WK-N-CTLF-RRN               PIC 9(09) COMP VALUE 1.
009200     05  WK-C-WORK-TIME-FULL         PIC 9(08).
009300
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 COPY ATMDPRQ.
009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-C-DPRQ-RECORD.
010100********************************************
010200 MAIN-MODULE.
010300     PERFORM A000-OPEN-ATM-FILES
010400        THRU A099-OPEN-ATM-FILES-EX.
010500     IF  WK-C-DPRQ-ERROR-CD = SPACES
010600         PERFORM B000-READ-ACCOUNT-RECORD
010700            THRU B099-READ-ACCOUNT-RECORD-EX
010800     END-IF.
010900     IF  WK-C-DPRQ-ERROR-CD = SPACES
011000         PERFORM C000-LOG-PENDING-DEPOSIT
011100            THRU C099-LOG-PENDING-DEPOSIT-EX
011200     END-IF.
011300     PERFORM Z000-CLOSE-ATM-FILES
011400        THRU Z099-CLOSE-ATM-FILES-EX.
011500 GOBACK.
011600
011700*---------------------------------------------------------------*
011800 A000-OPEN-ATM-FILES.
011900*---------------------------------------------------------------*
012000     MOVE SPACES                     TO WK-C-DPRQ-ERROR-CD.
012100     OPEN I-O ATMACCTM ATMTRANH ATMCTLF.
012200     IF  NOT WK-C-SUCCESSFUL
012300         MOVE "NOTFND"               TO WK-C-DPRQ-ERROR-CD
012400     END-IF.
012500
012600 A099-OPEN-ATM-FILES-EX.
012700     EXIT.
012800
012900*---------------------------------------------------------------*
013000 B000-READ-ACCOUNT-RECORD.
013100*---------------------------------------------------------------*
013200     MOVE WK-N-DPRQ-ACCT-ID          TO WK-N-ACCTM-RRN.
013300     READ ATMACCTM
013400         INVALID KEY
013500             MOVE "NOTFND"           TO WK-C-DPRQ-ERROR-CD
013600     END-READ.
013700
013800 B099-READ-ACCOUNT-RECORD-EX.
013900     EXIT.
014000
014100*---------------------------------------------------------------*
014200 C000-LOG-PENDING-DEPOSIT.
014300*---------------------------------------------------------------*
014400     ACCEPT WK-C-CURR-CCYYMMDD       FROM DATE YYYYMMDD.
014500     MOVE WK-C-CURR-CCYYMMDD         TO WK-C-TODAY-CCYYMMDD.
014600     ACCEPT WK-C-WORK-TIME-FULL      FROM TIME.
014700     MOVE WK-C-WORK-TIME-FULL(1:6)   TO WK-C-CURR-HHMMSS.
014800     MOVE WK-C-CURRENT-DATE-TIME(1:14) TO WK-C-NOW-TIMESTAMP.
014900
015000     PERFORM C900-ASSIGN-NEXT-TXN-ID
015100        THRU C900-ASSIGN-NEXT-TXN-ID-EX.
015200
015300     IF  NOT ACCT-IS-ACTIVE
015400         MOVE ACCT-BALANCE           TO TXN-BALANCE-AFTER
015500         MOVE "Account is not active" TO TXN-DESCRIPTION
015600         MOVE "FAILED"               TO TXN-STATUS
015700     ELSE
015800         COMPUTE TXN-BALANCE-AFTER = ACCT-BALANCE +
015900                 WK-N-DPRQ-AMOUNT
016000         MOVE "Deposit initiated"    TO TXN-DESCRIPTION
016100         MOVE "PENDING"              TO TXN-STATUS
016200     END-IF.
016300
016400     MOVE WK-N-DPRQ-ACCT-ID          TO TXN-ACCT-ID.
016500     MOVE "DEPOSIT"                  TO TXN-TYPE.
016600     MOVE WK-N-DPRQ-AMOUNT           TO TXN-AMOUNT.
016700     MOVE WK-C-NOW-TIMESTAMP         TO TXN-TIMESTAMP.
016800     WRITE ATMTRAN-RECORD-AREA
016900         INVALID KEY
017000             CONTINUE
017100     END-WRITE.
017200
017300     MOVE SPACES                     TO WK-C-DPRQ-ERROR-CD.
017400     MOVE TXN-ID                     TO WK-N-DPRQ-TXN-ID.
017500     MOVE TXN-TYPE                   TO WK-C-DPRQ-TXN-TYPE.
017600     MOVE TXN-AMOUNT                 TO WK-N-DPRQ-TXN-AMOUNT.
017700     MOVE TXN-BALANCE-AFTER          TO WK-N-DPRQ-BALANCE-AFTER.
017800     MOVE TXN-TIMESTAMP              TO WK-N-DPRQ-TIMESTAMP.
017900     MOVE TXN-DESCRIPTION            TO WK-C-DPRQ-DESCRIPTION.
018000     MOVE TXN-STATUS                 TO WK-C-DPRQ-STATUS.
018100     MOVE "N"                        TO WK-C-DPRQ-SUCCESS.
018200     IF  TXN-IS-PENDING
018300         MOVE "Deposit initiated - please insert cash into ATM"
018400                                      TO WK-C-DPRQ-MESSAGE
018500     ELSE
018600         MOVE TXN-DESCRIPTION        TO WK-C-DPRQ-MESSAGE
018700     END-IF.
018800
018900 C099-LOG-PENDING-DEPOSIT-EX.
019000     EXIT.
019100
019200*---------------------------------------------------------------*
019300 C900-ASSIGN-NEXT-TXN-ID.
019400*---------------------------------------------------------------*
019500     READ ATMCTLF
019600         INVALID KEY
019700             MOVE ZERO               TO CTLR-LAST-TXN-ID
019800                                         CTLR-LAST-ACCT-ID
019900     END-READ.
020000     ADD 1 TO CTLR-LAST-TXN-ID.
020100     MOVE CTLR-LAST-TXN-ID           TO TXN-ID.
020200     REWRITE ATMCTLR-RECORD-AREA
020300         INVALID KEY
020400             WRITE ATMCTLR-RECORD-AREA
020500     END-REWRITE.
020600
020700 C900-ASSIGN-NEXT-TXN-ID-EX.
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100 Z000-CLOSE-ATM-FILES.
021200*---------------------------------------------------------------*
021300     CLOSE ATMACCTM ATMTRANH ATMCTLF.
021400
021500 Z099-CLOSE-ATM-FILES-EX.
021600     EXIT.
021700
021800******************************************************************
021900************** END OF PROGRAM SOURCE -  ATMVDPI ****************
022000******************************************************************
