000100*-----------------------------------------------------------------
000200*ATMCTLR  -  CONTROL RECORD FOR THE ATMCTLF CONTROL FILE
000300*-----------------------------------------------------------------
000400*DESCRIPTION : SINGLE-RECORD FILE (RELATIVE RECORD 1) HOLDING THE
000500*              LAST TRANSACTION ID ASSIGNED.  ATMVWDI AND ATMVDPI
000600*              OPEN THIS FILE I-O, READ RECORD 1, ADD 1 TO
000700*              CTLR-LAST-TXN-ID AND REWRITE BEFORE THEY WRITE THE
000800*              NEW TRANSACTION RECORD - THIS IS THE SHOP'S
000900*              SUBSTITUTE FOR A DATABASE IDENTITY COLUMN.
001000*-----------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* MOD.#   INIT   DATE        DESCRIPTION
001400* ------- ------ ----------  -----------------------------------
001500* ATM0007 RHT    24/03/1991  INITIAL VERSION.
001600* ATM0031 SFN    19/06/2004  ADDED FILLER PAD, SEE ATMACCT.
001700*-----------------------------------------------------------------
001800 01  ATMCTLR-RECORD-AREA.
001900     05  ATMCTLR-RECORD              PIC X(30).
002000
002100 01  ATMCTLR-RECORD-DATA REDEFINES ATMCTLR-RECORD-AREA.
002200     05  CTLR-LAST-TXN-ID            PIC 9(09) COMP-3.
002300     05  CTLR-LAST-ACCT-ID           PIC 9(09) COMP-3.
002400     05  FILLER                      PIC X(15) VALUE SPACES.
