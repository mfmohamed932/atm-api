000100*-----------------------------------------------------------------
000200*ATMMASK  -  LINKAGE FOR ATMXMSK (MASKING UTILITY)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : A 16-BYTE FIELD IN (CARD OR ACCOUNT NUMBER, PIN),
000500*              THE MASKED DISPLAY VALUE OUT - ALL BUT THE LAST 4
000600*              CHARACTERS REPLACED BY ASTERISKS, OR "****" IF
000700*              THE INPUT IS SHORTER THAN 4 CHARACTERS.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#   INIT   DATE        DESCRIPTION
001200* ------- ------ ----------  -----------------------------------
001300* ATM0011 RHT    27/03/1991  INITIAL VERSION.
001400*-----------------------------------------------------------------
001500 01  WK-C-MASK-RECORD.
001600     05  WK-C-MASK-INPUT              PIC X(16).
001700     05  WK-C-MASK-OUTPUT             PIC X(16).
