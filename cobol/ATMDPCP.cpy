000100*-----------------------------------------------------------------
000200*ATMDPCP  -  LINKAGE FOR ATMVDPC (DEPOSIT - COMPLETE PHASE)
000300*-----------------------------------------------------------------
000400*DESCRIPTION : TRANSACTION ID, FINAL STATUS AND REASON IN; THE
000500*              FINALIZED TRANSACTION-RESULT OUT.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* MOD.#   INIT   DATE        DESCRIPTION
001000* ------- ------ ----------  -----------------------------------
001100* ATM0009 RHT    25/03/1991  INITIAL VERSION.
001200*-----------------------------------------------------------------
001300 01  WK-C-DPCP-RECORD.
001400     05  WK-C-DPCP-INPUT.
001500         10  WK-N-DPCP-TXN-ID         PIC 9(09).
001600         10  WK-C-DPCP-FINAL-STATUS   PIC X(10).
001700         10  WK-C-DPCP-REASON         PIC X(60).
001800     05  WK-C-DPCP-OUTPUT.
001900         10  WK-C-DPCP-ERROR-CD       PIC X(07).
002000         10  WK-N-DPCP-O-TXN-ID       PIC 9(09).
002100         10  WK-C-DPCP-TXN-TYPE       PIC X(15).
002200         10  WK-N-DPCP-TXN-AMOUNT     PIC S9(09)V99.
002300         10  WK-N-DPCP-BALANCE-AFTER  PIC S9(09)V99.
002400         10  WK-N-DPCP-TIMESTAMP      PIC 9(14).
002500         10  WK-C-DPCP-DESCRIPTION    PIC X(60).
002600         10  WK-C-DPCP-STATUS         PIC X(10).
002700         10  WK-C-DPCP-SUCCESS        PIC X(01).
002800         10  WK-C-DPCP-MESSAGE        PIC X(60).
