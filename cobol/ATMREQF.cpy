000100*-----------------------------------------------------------------
000200*ATMREQF  -  ATM TERMINAL REQUEST RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*DESCRIPTION : ONE LINE PER TERMINAL REQUEST FED TO THE NIGHTLY/
000500*              INTRADAY ATM SETTLEMENT DRIVER (ATM001).  REQ-TYPE
000600*              SELECTS WHICH VERB ROUTINE IS CALLED AND WHICH OF
000700*              THE FIELDS BELOW ARE SIGNIFICANT - SEE ATM001
000800*              PARAGRAPH B000-PROCESS-ONE-REQUEST.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* MOD.#   INIT   DATE        DESCRIPTION
001300* ------- ------ ----------  -----------------------------------
001400* ATM0021 GKW    02/04/1991  INITIAL VERSION.
001500*-----------------------------------------------------------------
001600 01  ATMREQF-RECORD-AREA.
001700     05  ATMREQF-RECORD               PIC X(130).
001800 01  ATMREQF-RECORD-DATA REDEFINES ATMREQF-RECORD-AREA.
001900     05  REQ-TYPE                     PIC X(04).
002000         88  REQ-IS-AUTH                  VALUE "AUTH".
002100         88  REQ-IS-BALANCE               VALUE "BALQ".
002200         88  REQ-IS-WITHDRAW-INIT         VALUE "WDIN".
002300         88  REQ-IS-WITHDRAW-COMPL        VALUE "WDCP".
002400         88  REQ-IS-DEPOSIT-INIT          VALUE "DPIN".
002500         88  REQ-IS-DEPOSIT-COMPL         VALUE "DPCP".
002600         88  REQ-IS-HISTORY               VALUE "HIST".
002700     05  REQ-CARD-NUMBER              PIC X(16).
002800     05  REQ-PIN                      PIC X(04).
002900     05  REQ-ACCT-ID                  PIC 9(09).
003000     05  REQ-AMOUNT                   PIC S9(09)V99.
003100     05  REQ-AMOUNT-R REDEFINES REQ-AMOUNT.
003200         10  REQ-AMOUNT-WHOLE         PIC S9(09).
003300         10  REQ-AMOUNT-CENTS         PIC 99.
003400     05  REQ-TXN-ID                   PIC 9(09).
003500     05  REQ-FINAL-STATUS             PIC X(10).
003600     05  REQ-REASON                   PIC X(60).
003700     05  FILLER                        PIC X(07) VALUE SPACES.
