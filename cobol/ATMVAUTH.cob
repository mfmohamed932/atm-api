000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMVAUTH.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  AUTHENTICATION SERVICE - CARD/PIN CHECK ROUTINE.
001200*               THE ACCOUNT MASTER FILE IS SCANNED FOR A RECORD
001300*               WHOSE CARD NUMBER AND PIN BOTH MATCH THE CALLER'S
001400*               REQUEST.  THIS ROUTINE ONLY READS - IT NEVER
001500*               REWRITES THE ACCOUNT MASTER.  CALLED FROM THE ATM
001600*               SWITCH DRIVER (ATM001) FOR EVERY LOGON ATTEMPT.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------- ------ ----------  -----------------------------------
002300* ATM0001 MWT    20/03/1991  INITIAL VERSION.
002400* ATM0015 GKW    18/01/1999  Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                            ROUTINE, NO CHANGE REQUIRED.
002600* ATM0037 SFN    05/02/2006  PCR#2214 - INACTIVE ACCOUNTS NOW
002700*                            REPORT "ACCOUNT IS NOT ACTIVE"
002800*                            RATHER THAN THE GENERIC NOT-FOUND
002900*                            MESSAGE, PER CARD-CENTER REQUEST.
003000*-----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ATMACCTM  ASSIGN TO DATABASE-ATMACCTM
004300            ORGANIZATION IS RELATIVE
004400            ACCESS MODE IS SEQUENTIAL
004500            RELATIVE KEY IS WK-N-ACCTM-RRN
004600            FILE STATUS IS WK-C-FILE-STATUS.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200 FD  ATMACCTM
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500 COPY ATMACCT.
005600
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM ATMVAUTH  **".
006200
006300 COPY ATMFST.
006400
006500 01  WK-C-WORK-AREA.
006600     05  WK-N-ACCTM-RRN              PIC 9(09) COMP.
006700     05  WK-C-WORK-EOF-SW            PIC X(01) VALUE "N".
006800         88  WK-C-WORK-EOF                    VALUE "Y".
006900     05  WK-C-WORK-FOUND-SW          PIC X(01) VALUE "N".
007000         88  WK-C-WORK-FOUND                  VALUE "Y".
007100
007200*****************
007300 LINKAGE SECTION.
007400*****************
007500 COPY ATMAUTH.
007600 EJECT
007700********************************************
007800 PROCEDURE DIVISION USING WK-C-AUTH-RECORD.
007900********************************************
008000 MAIN-MODULE.
008100     PERFORM A000-OPEN-ACCOUNT-MASTER
008200        THRU A099-OPEN-ACCOUNT-MASTER-EX.
008300     PERFORM B000-VALIDATE-CARD-AND-PIN
008400        THRU B999-VALIDATE-CARD-AND-PIN-EX.
008500     PERFORM Z000-CLOSE-ACCOUNT-MASTER
008600        THRU Z099-CLOSE-ACCOUNT-MASTER-EX.
008700 GOBACK.
008800
008900*---------------------------------------------------------------*
009000 A000-OPEN-ACCOUNT-MASTER.
009100*---------------------------------------------------------------*
009200     OPEN INPUT ATMACCTM.
009300     IF  NOT WK-C-SUCCESSFUL
009400         MOVE "N"                    TO WK-C-AUTH-AUTHENTICATED
009500         MOVE "Invalid card number or PIN"
009600                                      TO WK-C-AUTH-MESSAGE
009700         GO TO Z000-CLOSE-ACCOUNT-MASTER
009800     END-IF.
009900
010000 A099-OPEN-ACCOUNT-MASTER-EX.
010100     EXIT.
010200
010300*---------------------------------------------------------------*
010400 B000-VALIDATE-CARD-AND-PIN.
010500*---------------------------------------------------------------*
010600     MOVE "N"                        TO WK-C-WORK-EOF-SW
010700     MOVE "N"                        TO WK-C-WORK-FOUND-SW
010800     MOVE "N"                        TO WK-C-AUTH-AUTHENTICATED.
010900
011000 B100-READ-NEXT-ACCOUNT.
011100     READ ATMACCTM NEXT RECORD
011200         AT END
011300             MOVE "Y"                TO WK-C-WORK-EOF-SW
011400     END-READ.
011500     IF  WK-C-WORK-EOF
011600         GO TO B900-VALIDATE-CARD-AND-PIN-DONE
011700     END-IF.
011800
011900     IF  ACCT-CARD-NUMBER = WK-C-AUTH-CARD-NUMBER
012000           AND  ACCT-PIN  = WK-C-AUTH-PIN
012100         MOVE "Y"                    TO WK-C-WORK-FOUND-SW
012200         GO TO B900-VALIDATE-CARD-AND-PIN-DONE
012300     END-IF.
012400
012500     GO TO B100-READ-NEXT-ACCOUNT.
012600
012700 B900-VALIDATE-CARD-AND-PIN-DONE.
012800     IF  NOT WK-C-WORK-FOUND
012900         MOVE "N"                    TO WK-C-AUTH-AUTHENTICATED
013000         MOVE ZERO                   TO WK-N-AUTH-ACCT-ID
013100         MOVE SPACES                 TO WK-C-AUTH-CUSTOMER-NAME
013200         MOVE "Invalid card number or PIN"
013300                                      TO WK-C-AUTH-MESSAGE
013400     ELSE
013500         IF  NOT ACCT-IS-ACTIVE
013600             MOVE "N"                TO WK-C-AUTH-AUTHENTICATED
013700             MOVE ZERO               TO WK-N-AUTH-ACCT-ID
013800             MOVE SPACES             TO WK-C-AUTH-CUSTOMER-NAME
013900             MOVE "Account is not active"
014000                                      TO WK-C-AUTH-MESSAGE
014100         ELSE
014200             MOVE "Y"                TO WK-C-AUTH-AUTHENTICATED
014300             MOVE ACCT-ID             TO WK-N-AUTH-ACCT-ID
014400             MOVE ACCT-CUSTOMER-NAME TO WK-C-AUTH-CUSTOMER-NAME
014500             MOVE "Authentication successful"
014600                                      TO WK-C-AUTH-MESSAGE
014700         END-IF
014800     END-IF.
014900
015000 B999-VALIDATE-CARD-AND-PIN-EX.
015100     EXIT.
015200
015300*---------------------------------------------------------------*
015400 Z000-CLOSE-ACCOUNT-MASTER.
015500*---------------------------------------------------------------*
015600     CLOSE ATMACCTM.
015700
015800 Z099-CLOSE-ACCOUNT-MASTER-EX.
015900     EXIT.
016000
016100******************************************************************
016200************** END OF PROGRAM SOURCE -  ATMVAUTH ***************
016300******************************************************************
