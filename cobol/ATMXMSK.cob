000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATMXMSK.
000500 AUTHOR.         RONALD H TAN.
000600 INSTALLATION.   ATM SWITCH OPERATIONS.
000700 DATE-WRITTEN.   27 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  COMMON MODULE - MASKS A 16-BYTE CARD OR ACCOUNT
001200*               NUMBER FIELD FOR DISPLAY ON THE BALANCE ENQUIRY
001300*               REPLY AND THE TRANSACTION HISTORY LISTING.  ALL
001400*               BUT THE LAST 4 CHARACTERS OF THE INPUT ARE
001500*               REPLACED WITH ASTERISKS.  AN INPUT SHORTER THAN
001600*               4 SIGNIFICANT CHARACTERS COMES BACK AS "****".
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------- ------ ----------  -----------------------------------
002300* ATM0011 RHT    27/03/1991  INITIAL VERSION.
002400* ATM0044 SFN    08/07/2009  PCR#3320 - TRAILING SPACES IN THE
002500*                            CARD NUMBER FIELD WERE COUNTED AS
002600*                            SIGNIFICANT, RIGHT-JUSTIFIED FIRST.
002700*-----------------------------------------------------------------
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000***************
004100 DATA DIVISION.
004200***************
004300 FILE SECTION.
004400
004500*************************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM ATMXMSK   **".
005000
005100 01  WK-C-WORK-AREA.
005200     05  WK-N-WORK-LEN               PIC 9(02) COMP-3 VALUE ZERO.
005300     05  WK-C-WORK-JUST              PIC X(16).
005400     05  WK-C-WORK-JUST-R REDEFINES WK-C-WORK-JUST.
005500         10  WK-C-WORK-JUST-MASKABLE PIC X(12).
005600         10  WK-C-WORK-JUST-LAST-4   PIC X(04).
005700     05  WK-C-WORK-MASK-STARS        PIC X(16)
005800                              VALUE "****************".
005900     05  WK-C-WORK-MASK-STARS-R REDEFINES WK-C-WORK-MASK-STARS.
006000         10  WK-C-WORK-STARS-12      PIC X(12).
006100         10  WK-C-WORK-STARS-4       PIC X(04).
006200     05  WK-N-WORK-LEN-HOLD          PIC 9(02).
006300     05  WK-N-WORK-LEN-HOLD-R REDEFINES WK-N-WORK-LEN-HOLD.
006400         10  WK-N-WORK-LEN-TENS      PIC 9(01).
006500         10  WK-N-WORK-LEN-UNITS     PIC 9(01).
006600
006700*****************
006800 LINKAGE SECTION.
006900*****************
007000 COPY ATMMASK.
007100 EJECT
007200********************************************
007300 PROCEDURE DIVISION USING WK-C-MASK-RECORD.
007400********************************************
007500 MAIN-MODULE.
007600     PERFORM A000-BUILD-MASKED-VALUE
007700        THRU A099-BUILD-MASKED-VALUE-EX.
007800 GOBACK.
007900
008000*---------------------------------------------------------------*
008100 A000-BUILD-MASKED-VALUE.
008200*---------------------------------------------------------------*
008300     MOVE WK-C-MASK-INPUT            TO WK-C-WORK-JUST.
008400     MOVE SPACES                     TO WK-C-MASK-OUTPUT.
008500
008600     IF  WK-C-WORK-JUST = SPACES OR LOW-VALUES
008700         MOVE "****"                 TO WK-C-MASK-OUTPUT
008800     ELSE
008900         INSPECT WK-C-WORK-JUST TALLYING WK-N-WORK-LEN
009000                 FOR CHARACTERS BEFORE INITIAL SPACE
009100         IF  WK-N-WORK-LEN < 4
009200             MOVE "****"             TO WK-C-MASK-OUTPUT
009300         ELSE
009400             MOVE WK-C-WORK-MASK-STARS(1:WK-N-WORK-LEN - 4)
009500                                      TO WK-C-MASK-OUTPUT
009600             MOVE WK-C-WORK-JUST(WK-N-WORK-LEN - 3:4)
009700                  TO WK-C-MASK-OUTPUT(WK-N-WORK-LEN - 3:4)
009800         END-IF
009900     END-IF.
010000
010100 A099-BUILD-MASKED-VALUE-EX.
010200     EXIT.
010300
010400******************************************************************
010500************** END OF PROGRAM SOURCE -  ATMXMSK ***************
010600******************************************************************
